000100*****************************************************************
000200* Program:   5-SURGE
000300* Author:    F.X. MARCHEIX
000400* Purpose:   Fifth and central stage of the surge-rating pipeline.
000500*            Validates the assembled analysis record, then works
000600*            out the event, seasonal, calendar and demand impact
000700*            factors, the weighted model surge, the actual surge
000800*            against the resolved baseline, the surge category,
000900*            confidence, primary driver, explanation text and
001000*            booking recommendations, and writes one flattened
001100*            SURGE-CALCULATION record per analysis.
001200* Tectonics: cobc
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. 5-SURGE.
001600 AUTHOR. F.X. MARCHEIX.
001700 INSTALLATION. RATE-DESK SYSTEMS GROUP.
001800 DATE-WRITTEN. 25/03/1990.
001900 DATE-COMPILED.
002000 SECURITY. UNCLASSIFIED - INTERNAL RATE DESK USE ONLY.
002100*****************************************************************
002200*    CHANGE LOG
002300*    ----------
002400*    25/03/1990  FXM  REQ-118  Original cut -- event impact only,
002500*                               flat 0.75 weight, no factor detail
002600*                               carried to output.
002700*    14/02/1991  FXM  REQ-131  Added seasonal and calendar impact
002800*                               categories and the weighted model
002900*                               surge.
003000*    30/08/2000  JLM  REQ-290  Added demand-supply impact category
003100*                               and the "Weekday Discount" no-charge
003200*                               informational row.
003300*    21/01/1999  FXM  Y2K-07   No date arithmetic performed in this
003400*                               program; reviewed, no change
003500*                               required.
003600*    09/04/2001  FXM  REQ-360  Added surge categorization,
003700*                               confidence scoring, primary-driver
003800*                               detection and the explanation text.
003900*    17/06/2003  JLM  REQ-402  Added the recommendations block and
004000*                               the input-validation reject path
004100*                               (WORKFLOW_ERROR / MISSING_MARKET_
004200*                               DATA / zero-baseline guard).
004300*    04/11/2003  JLM  REQ-412  Booking-timing suggestion text was
004400*                               missing its closing word "fixed" --
004500*                               restored the full wording the desk
004600*                               asked for.
004700*    22/11/2004  JLM  REQ-413  Explanation-text percentage was
004800*                               truncating instead of rounding
004900*                               (72.6 printed as "72%", not "73%").
005000*                               Changed the MOVE into WS-PCT-NUMERIC
005100*                               to a COMPUTE ROUNDED.  Same ticket
005200*                               also fixed 3-PARAMETERS never
005300*                               stamping AP-METADATA-MARKER.
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. RATE-DESK-3090.
005800 OBJECT-COMPUTER. RATE-DESK-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ANALYSIS-PARAMS-IN ASSIGN TO "ANALYSIS-PARAMS-IN"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-FS-PARAMS.
006600     SELECT SURGE-REPORT-OUT ASSIGN TO "SURGE-REPORT-OUT"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-FS-REPORT.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  ANALYSIS-PARAMS-IN
007200     LABEL RECORDS ARE STANDARD.
007300     COPY SURGPRM REPLACING ==AP-ANALYSIS-PARAMETERS== BY
007400                              ==PI-RECORD==.
007500 FD  SURGE-REPORT-OUT
007600     LABEL RECORDS ARE STANDARD.
007700     COPY SURGCALC.
007800 WORKING-STORAGE SECTION.
007900 01  WS-FILE-STATUSES.
008000     05  WS-FS-PARAMS              PIC X(02).
008100         88  WS-FS-PARAMS-OK           VALUE '00'.
008200     05  WS-FS-REPORT              PIC X(02).
008300         88  WS-FS-REPORT-OK           VALUE '00'.
008400     05  FILLER                    PIC X(04).
008500 01  WS-SWITCHES.
008600     05  WS-EOF-FLAG               PIC X(01).
008700         88  WS-EOF-YES                VALUE 'Y'.
008800         88  WS-EOF-NO                 VALUE 'N'.
008900     05  WS-VALID-FLAG             PIC X(01).
009000         88  WS-RECORD-VALID           VALUE 'Y'.
009100         88  WS-RECORD-INVALID         VALUE 'N'.
009200     05  FILLER                    PIC X(08).
009300 01  WS-COUNTERS.
009400     05  WS-RECORDS-READ           PIC 9(07) COMP.
009500     05  WS-RECORDS-WRITTEN        PIC 9(07) COMP.
009600     05  WS-RECORDS-REJECTED       PIC 9(07) COMP.
009700     05  FILLER                    PIC X(04).
009800 01  WS-REJECT-REASON              PIC X(20).
009900*
010000* Event-severity multiplier table (levelMultiplier).  "else" (an
010100* unrecognised or blank level) falls through the linear scan
010200* unmatched and gets the 0.4 default at 3100-EXIT.
010300*
010400 01  WS-LEVEL-MULT-VALUES.
010500     05  FILLER                    PIC X(08) VALUE 'critical'.
010600     05  FILLER                    PIC 9(01)V99 VALUE 1.50.
010700     05  FILLER                    PIC X(08) VALUE 'high    '.
010800     05  FILLER                    PIC 9(01)V99 VALUE 1.20.
010900     05  FILLER                    PIC X(08) VALUE 'medium  '.
011000     05  FILLER                    PIC 9(01)V99 VALUE 0.80.
011100 01  WS-LEVEL-MULT-TABLE REDEFINES WS-LEVEL-MULT-VALUES.
011200     05  WS-LM-ENTRY OCCURS 3 TIMES
011300             INDEXED BY WS-LM-IX.
011400         10  WS-LM-LEVEL               PIC X(08).
011500         10  WS-LM-MULT                PIC 9(01)V99.
011600*
011700* The five legal surge-category codes, kept on hand purely so the
011800* category the desk derives can be sanity-checked before it goes
011900* to tape -- a habit left over from the days a mistyped category
012000* literal slipped through and blew up the month-end roll-up.
012100*
012200 01  WS-CATEGORY-CHECK-VALUES.
012300     05  FILLER                    PIC X(10) VALUE 'VERY_HIGH '.
012400     05  FILLER                    PIC X(10) VALUE 'HIGH      '.
012500     05  FILLER                    PIC X(10) VALUE 'MODERATE  '.
012600     05  FILLER                    PIC X(10) VALUE 'LOW       '.
012700     05  FILLER                    PIC X(10) VALUE 'MINIMAL   '.
012800 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-CHECK-VALUES.
012900     05  WS-CATEGORY-NAME OCCURS 5 TIMES
013000             INDEXED BY WS-CAT-IX
013100             PIC X(10).
013200 01  WS-EVENT-WORK.
013300     05  WS-EVT-DIST-CALC          PIC S9(03)V9999.
013400     05  WS-EVT-DISTANCE-FACTOR    PIC 9(03)V9999.
013500     05  WS-EVT-VISIT-CALC         PIC 9(05)V9999.
013600     05  WS-EVT-VISITOR-FACTOR     PIC 9(01)V9999.
013700     05  WS-EVT-LEVEL-MULT         PIC 9(01)V99.
013800     05  WS-EVT-IMPACT             PIC 9(01)V9999.
013900     05  WS-EVENT-IMPACT-SUM       PIC 9(02)V9999.
014000     05  WS-EVENT-IMPACT           PIC 9(01)V9999.
014100     05  WS-LEVEL-UC               PIC X(08).
014200     05  WS-LEVEL-FOUND-FLAG       PIC X(01).
014300         88  WS-LEVEL-MULT-FOUND       VALUE 'Y'.
014400         88  WS-LEVEL-MULT-NOT-FOUND   VALUE 'N'.
014500     05  WS-VISITORS-EDIT          PIC ZZZZZZ9.
014600     05  FILLER                    PIC X(08).
014700 01  WS-SEASONAL-WORK.
014800     05  WS-BASE-IMPACT            PIC 9(01)V99.
014900     05  WS-TOURISM-MULT           PIC 9(01)V99.
015000     05  WS-SEASONAL-IMPACT        PIC 9(01)V99.
015100     05  FILLER                    PIC X(04).
015200 01  WS-CALENDAR-WORK.
015300     05  WS-CALENDAR-IMPACT        PIC 9(01)V99.
015400     05  WS-CAL-LABEL-COUNT        PIC 9(01) COMP.
015500     05  WS-CAL-DESC               PIC X(60).
015600     05  FILLER                    PIC X(08).
015700 01  WS-DEMAND-WORK2.
015800     05  WS-DEMAND-IMPACT          PIC 9(01)V99.
015900     05  FILLER                    PIC X(04).
016000 01  WS-SURGE-WORK.
016100     05  WS-SURGE-FACTOR           PIC 9(01)V9999.
016200     05  WS-MODEL-SURGE            PIC S9(05)V99.
016300     05  WS-ACTUAL-SURGE           PIC S9(05)V99.
016400     05  WS-CONFIDENCE             PIC 9(01)V99.
016500     05  WS-DIFF-ABS               PIC 9(05)V99.
016600     05  WS-BEST-FACTOR-IDX        PIC 9(02) COMP.
016700     05  WS-BEST-IMPACT            PIC S9(05)V99.
016800     05  WS-OVER-10-COUNT          PIC 9(02) COMP.
016900     05  WS-OTHER-COUNT            PIC 9(01).
017000     05  FILLER                    PIC X(08).
017100 01  WS-PCT-EDIT-GROUP.
017200     05  WS-PCT-NUMERIC            PIC S9(05).
017300 01  WS-PCT-EDIT-VIEW REDEFINES WS-PCT-EDIT-GROUP.
017400     05  WS-PCT-EDIT               PIC -(4)9.
017500 01  WS-DESC-LC                    PIC X(80).
017600 01  WS-EXPL-PTR                   PIC 9(03) COMP.
017700 01  WS-TRIM-WORK.
017800     05  WS-TRIM-SRC               PIC X(10).
017900     05  WS-TRIM-RESULT            PIC X(10).
018000     05  WS-TRIM-IX                PIC 9(02) COMP.
018100     05  WS-TRIM-LEN                PIC 9(02) COMP.
018200     05  WS-TRIM-SUBLEN            PIC 9(02) COMP.
018300     05  FILLER                    PIC X(04).
018400 01  WS-RTRIM-WORK.
018500     05  WS-RTRIM-SRC              PIC X(80).
018600     05  WS-RTRIM-LEN              PIC 9(02) COMP.
018700     05  WS-RTRIM-IX               PIC 9(02) COMP.
018800     05  FILLER                    PIC X(04).
018900 01  WS-INDEX-WORK.
019000     05  WS-FI                     PIC 9(02) COMP.
019100 PROCEDURE DIVISION.
019200 0000-MAIN-DRIVER.
019300     PERFORM 0100-INICIAR-PROCESO.
019400     PERFORM 0200-PROCESAR-REGISTROS UNTIL WS-EOF-YES.
019500     PERFORM 9000-TERMINAR-PROCESO.
019600     GO TO 9999-FIN-PGM.
019700*
019800 0100-INICIAR-PROCESO.
019900     OPEN INPUT ANALYSIS-PARAMS-IN.
020000     OPEN OUTPUT SURGE-REPORT-OUT.
020100     MOVE 'N' TO WS-EOF-FLAG.
020200     MOVE ZERO TO WS-RECORDS-READ.
020300     MOVE ZERO TO WS-RECORDS-WRITTEN.
020400     MOVE ZERO TO WS-RECORDS-REJECTED.
020500     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
020600 0100-EXIT.
020700     EXIT.
020800*
020900 0200-PROCESAR-REGISTROS.
021000     PERFORM 1000-VALIDAR-ENTRADA THRU 1000-EXIT.
021100     IF WS-RECORD-INVALID
021200         ADD 1 TO WS-RECORDS-REJECTED
021300         DISPLAY 'REJECTED ' AP-CITY OF PI-RECORD ' REASON '
021400             WS-REJECT-REASON
021500     ELSE
021600         PERFORM 3000-CALCULAR-IMPACTO-EVENTOS THRU 3000-EXIT
021700         PERFORM 4000-CALCULAR-IMPACTO-ESTACIONAL THRU 4000-EXIT
021800         PERFORM 5000-CALCULAR-IMPACTO-CALENDARIO THRU 5000-EXIT
021900         PERFORM 6000-CALCULAR-IMPACTO-DEMANDA THRU 6000-EXIT
022000         PERFORM 7000-CALCULAR-SURGE-FINAL THRU 7000-EXIT
022100         PERFORM 7100-CATEGORIZAR-SURGE THRU 7100-EXIT
022200         PERFORM 7200-CALCULAR-CONFIANZA THRU 7200-EXIT
022300         PERFORM 7300-DETERMINAR-CONDUCTOR THRU 7300-EXIT
022400         PERFORM 7400-FIJAR-JUSTIFICADO THRU 7400-EXIT
022500         PERFORM 7500-GENERAR-EXPLICACION THRU 7500-EXIT
022600         PERFORM 7600-GENERAR-RECOMENDACIONES THRU 7600-EXIT
022700         PERFORM 7900-VALIDAR-CATEGORIA THRU 7900-EXIT
022800         PERFORM 8500-ESCRIBIR-SALIDA THRU 8500-EXIT
022900     END-IF.
023000     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
023100 0200-EXIT.
023200     EXIT.
023300*
023400* Input validation.  Order matches the tool's own check order --
023500* missing parameter-assembly marker first, then missing market
023600* data, then the zero-baseline guard the desk added after a divide
023700* abend on a bad feed in the spring of 2001.
023800*
023900 1000-VALIDAR-ENTRADA.
024000     SET WS-RECORD-VALID TO TRUE.
024100     IF AP-NOT-FROM-PARAM-TOOL OF PI-RECORD
024200         SET WS-RECORD-INVALID TO TRUE
024300         MOVE 'WORKFLOW_ERROR' TO WS-REJECT-REASON
024400         GO TO 1000-EXIT
024500     END-IF.
024600     IF AP-MARKET-PRICE-MISSING OF PI-RECORD
024700         SET WS-RECORD-INVALID TO TRUE
024800         MOVE 'MISSING_MARKET_DATA' TO WS-REJECT-REASON
024900         GO TO 1000-EXIT
025000     END-IF.
025100     IF AP-BASELINE-PRICE-IN OF PI-RECORD = ZERO
025200         SET WS-RECORD-INVALID TO TRUE
025300         MOVE 'ZERO-BASELINE' TO WS-REJECT-REASON
025400         GO TO 1000-EXIT
025500     END-IF.
025600 1000-EXIT.
025700     EXIT.
025800*
025900* Event impact, weight 0.75.  One FACTOR row per event; the total
026000* is capped at 2.5 for the weighted sum but every event's own row
026100* carries its own uncapped impact percentage.
026200*
026300 3000-CALCULAR-IMPACTO-EVENTOS.
026400     MOVE ZERO TO WS-EVENT-IMPACT-SUM.
026500     MOVE ZERO TO SC-FACTOR-COUNT.
026600     IF AP-EVENT-COUNT OF PI-RECORD = ZERO
026700         MOVE ZERO TO WS-EVENT-IMPACT
026800         GO TO 3000-EXIT
026900     END-IF.
027000     SET AP-EVENT-IDX TO 1.
027100 3000-RECORRER.
027200     IF AP-EVENT-IDX > AP-EVENT-COUNT OF PI-RECORD
027300         GO TO 3000-CERRAR
027400     END-IF.
027500     COMPUTE WS-EVT-DIST-CALC ROUNDED =
027600         1 - (EV-DISTANCE-KM OF PI-RECORD (AP-EVENT-IDX) / 50).
027700     IF WS-EVT-DIST-CALC < 0
027800         MOVE ZERO TO WS-EVT-DISTANCE-FACTOR
027900     ELSE
028000         MOVE WS-EVT-DIST-CALC TO WS-EVT-DISTANCE-FACTOR
028100     END-IF.
028200     COMPUTE WS-EVT-VISIT-CALC ROUNDED =
028300         EV-EXPECTED-VISITORS OF PI-RECORD (AP-EVENT-IDX) / 10000.
028400     IF WS-EVT-VISIT-CALC > 1
028500         MOVE 1 TO WS-EVT-VISITOR-FACTOR
028600     ELSE
028700         MOVE WS-EVT-VISIT-CALC TO WS-EVT-VISITOR-FACTOR
028800     END-IF.
028900     PERFORM 3100-BUSCAR-MULTIPLICADOR THRU 3100-EXIT.
029000     COMPUTE WS-EVT-IMPACT ROUNDED =
029100         WS-EVT-VISITOR-FACTOR * WS-EVT-DISTANCE-FACTOR
029200         * WS-EVT-LEVEL-MULT.
029300     ADD WS-EVT-IMPACT TO WS-EVENT-IMPACT-SUM.
029400     PERFORM 3200-EMITIR-FACTOR-EVENTO THRU 3200-EXIT.
029500     SET AP-EVENT-IDX UP BY 1.
029600     GO TO 3000-RECORRER.
029700 3000-CERRAR.
029800     IF WS-EVENT-IMPACT-SUM > 2.5
029900         MOVE 2.5 TO WS-EVENT-IMPACT
030000     ELSE
030100         MOVE WS-EVENT-IMPACT-SUM TO WS-EVENT-IMPACT
030200     END-IF.
030300 3000-EXIT.
030400     EXIT.
030500*
030600* levelMultiplier lookup; unmatched (blank or unrecognised) level
030700* defaults to 0.4, the "else" branch of the source's own table.
030800*
030900 3100-BUSCAR-MULTIPLICADOR.
031000     MOVE EV-IMPACT-LEVEL OF PI-RECORD (AP-EVENT-IDX)
031100         TO WS-LEVEL-UC.
031200     SET WS-LEVEL-MULT-NOT-FOUND TO TRUE.
031300     SET WS-LM-IX TO 1.
031400 3100-COMPARAR.
031500     IF WS-LM-IX > 3
031600         GO TO 3100-FIJAR
031700     END-IF.
031800     IF WS-LM-LEVEL (WS-LM-IX) = WS-LEVEL-UC
031900         SET WS-LEVEL-MULT-FOUND TO TRUE
032000         MOVE WS-LM-MULT (WS-LM-IX) TO WS-EVT-LEVEL-MULT
032100         GO TO 3100-FIJAR
032200     END-IF.
032300     SET WS-LM-IX UP BY 1.
032400     GO TO 3100-COMPARAR.
032500 3100-FIJAR.
032600     IF WS-LEVEL-MULT-NOT-FOUND
032700         MOVE 0.4 TO WS-EVT-LEVEL-MULT
032800     END-IF.
032900 3100-EXIT.
033000     EXIT.
033100*
033200 3200-EMITIR-FACTOR-EVENTO.
033300     IF SC-FACTOR-COUNT OF SC-SURGE-CALCULATION < 10
033400         ADD 1 TO SC-FACTOR-COUNT
033500         SET SC-FACTOR-IDX TO SC-FACTOR-COUNT
033600         MOVE EV-IMPACT-LEVEL OF PI-RECORD (AP-EVENT-IDX)
033700             TO WS-LEVEL-UC
033800         INSPECT WS-LEVEL-UC CONVERTING
033900             'abcdefghijklmnopqrstuvwxyz'
034000             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034100         STRING WS-LEVEL-UC DELIMITED BY SPACE
034200                ' Event' DELIMITED BY SIZE
034300             INTO FAC-NAME (SC-FACTOR-IDX)
034400         MOVE EV-EXPECTED-VISITORS OF PI-RECORD (AP-EVENT-IDX)
034500             TO WS-VISITORS-EDIT
034600         MOVE WS-VISITORS-EDIT TO WS-TRIM-SRC
034700         MOVE 7 TO WS-TRIM-LEN
034800         PERFORM 9600-COMPRIMIR-NUMERO THRU 9600-EXIT
034900         MOVE SPACES TO WS-RTRIM-SRC
035000         MOVE EV-EVENT-NAME OF PI-RECORD (AP-EVENT-IDX)
035100             TO WS-RTRIM-SRC
035200         PERFORM 9700-HALLAR-LONGITUD THRU 9700-EXIT
035300         IF WS-RTRIM-LEN = ZERO
035400             MOVE 1 TO WS-RTRIM-LEN
035500         END-IF
035600         STRING WS-RTRIM-SRC (1:WS-RTRIM-LEN) DELIMITED BY SIZE
035700                ' (' DELIMITED BY SIZE
035800                WS-TRIM-RESULT (1:WS-TRIM-SUBLEN)
035900                    DELIMITED BY SIZE
036000                ' visitors)' DELIMITED BY SIZE
036100             INTO FAC-DESCRIPTION (SC-FACTOR-IDX)
036200         COMPUTE FAC-IMPACT-PCT (SC-FACTOR-IDX) ROUNDED =
036300             WS-EVT-IMPACT * 100
036400         MOVE 0.75 TO FAC-WEIGHT (SC-FACTOR-IDX)
036500         MOVE EV-IMPACT-LEVEL OF PI-RECORD (AP-EVENT-IDX)
036600             TO FAC-SEVERITY (SC-FACTOR-IDX)
036700     END-IF.
036800 3200-EXIT.
036900     EXIT.
037000*
037100* Seasonal impact, weight 0.10.
037200*
037300 4000-CALCULAR-IMPACTO-ESTACIONAL.
037400     IF SEAS-PEAK OF PI-RECORD
037500         MOVE 0.3 TO WS-BASE-IMPACT
037600     ELSE
037700         MOVE ZERO TO WS-BASE-IMPACT
037800     END-IF.
037900     IF SEAS-TOURISM-LEVEL OF PI-RECORD = 'very_high'
038000         MOVE 0.4 TO WS-TOURISM-MULT
038100     ELSE
038200         IF SEAS-TOURISM-LEVEL OF PI-RECORD = 'high     '
038300             MOVE 0.2 TO WS-TOURISM-MULT
038400         ELSE
038500             IF SEAS-TOURISM-LEVEL OF PI-RECORD = 'medium   '
038600                 MOVE 0.1 TO WS-TOURISM-MULT
038700             ELSE
038800                 MOVE ZERO TO WS-TOURISM-MULT
038900             END-IF
039000         END-IF
039100     END-IF.
039200     ADD WS-BASE-IMPACT WS-TOURISM-MULT
039300         GIVING WS-SEASONAL-IMPACT.
039400     IF WS-SEASONAL-IMPACT > ZERO
039500         ADD 1 TO SC-FACTOR-COUNT
039600         SET SC-FACTOR-IDX TO SC-FACTOR-COUNT
039700         MOVE 'Seasonality' TO FAC-NAME (SC-FACTOR-IDX)
039800         IF SEAS-PEAK OF PI-RECORD
039900             MOVE 'Peak season' TO FAC-DESCRIPTION (SC-FACTOR-IDX)
040000         ELSE
040100             STRING 'Tourism level: ' DELIMITED BY SIZE
040200                    SEAS-TOURISM-LEVEL OF PI-RECORD
040300                        DELIMITED BY SIZE
040400                 INTO FAC-DESCRIPTION (SC-FACTOR-IDX)
040500         END-IF
040600         COMPUTE FAC-IMPACT-PCT (SC-FACTOR-IDX) ROUNDED =
040700             WS-SEASONAL-IMPACT * 100
040800         MOVE 0.10 TO FAC-WEIGHT (SC-FACTOR-IDX)
040900         IF SEAS-PEAK OF PI-RECORD
041000             MOVE 'medium  ' TO FAC-SEVERITY (SC-FACTOR-IDX)
041100         ELSE
041200             MOVE 'low     ' TO FAC-SEVERITY (SC-FACTOR-IDX)
041300         END-IF
041400     END-IF.
041500 4000-EXIT.
041600     EXIT.
041700*
041800* Calendar impact, weight 0.05.  When none of the three calendar
041900* conditions trigger, the "Weekday Discount" row is emitted purely
042000* for the analyst's benefit -- it does not feed WS-CALENDAR-IMPACT,
042100* which stays at zero and carries into the weighted sum unchanged.
042200*
042300 5000-CALCULAR-IMPACTO-CALENDARIO.
042400     MOVE ZERO TO WS-CALENDAR-IMPACT.
042500     MOVE ZERO TO WS-CAL-LABEL-COUNT.
042600     MOVE SPACES TO WS-CAL-DESC.
042700     IF CAL-WEEKEND OF PI-RECORD
042800         ADD 0.15 TO WS-CALENDAR-IMPACT
042900         STRING 'weekend' DELIMITED BY SIZE
043000             INTO WS-CAL-DESC
043100         ADD 1 TO WS-CAL-LABEL-COUNT
043200     END-IF.
043300     IF CAL-HOLIDAY OF PI-RECORD
043400         ADD 0.25 TO WS-CALENDAR-IMPACT
043500         IF WS-CAL-LABEL-COUNT > ZERO
043600             MOVE SPACES TO WS-RTRIM-SRC
043700             MOVE WS-CAL-DESC TO WS-RTRIM-SRC
043800             PERFORM 9700-HALLAR-LONGITUD THRU 9700-EXIT
043900             MOVE SPACES TO WS-CAL-DESC
044000             STRING WS-RTRIM-SRC (1:WS-RTRIM-LEN) DELIMITED BY SIZE
044100                    ', public holiday' DELIMITED BY SIZE
044200                 INTO WS-CAL-DESC
044300         ELSE
044400             MOVE 'public holiday' TO WS-CAL-DESC
044500         END-IF
044600         ADD 1 TO WS-CAL-LABEL-COUNT
044700     END-IF.
044800     IF CAL-LONG-WEEKEND OF PI-RECORD
044900         ADD 0.35 TO WS-CALENDAR-IMPACT
045000         IF WS-CAL-LABEL-COUNT > ZERO
045100             MOVE SPACES TO WS-RTRIM-SRC
045200             MOVE WS-CAL-DESC TO WS-RTRIM-SRC
045300             PERFORM 9700-HALLAR-LONGITUD THRU 9700-EXIT
045400             MOVE SPACES TO WS-CAL-DESC
045500             STRING WS-RTRIM-SRC (1:WS-RTRIM-LEN) DELIMITED BY SIZE
045600                    ', long weekend' DELIMITED BY SIZE
045700                 INTO WS-CAL-DESC
045800         ELSE
045900             MOVE 'long weekend' TO WS-CAL-DESC
046000         END-IF
046100         ADD 1 TO WS-CAL-LABEL-COUNT
046200     END-IF.
046300     IF WS-CALENDAR-IMPACT > ZERO
046400         ADD 1 TO SC-FACTOR-COUNT
046500         SET SC-FACTOR-IDX TO SC-FACTOR-COUNT
046600         MOVE 'Calendar Factors' TO FAC-NAME (SC-FACTOR-IDX)
046700         MOVE WS-CAL-DESC TO FAC-DESCRIPTION (SC-FACTOR-IDX)
046800         COMPUTE FAC-IMPACT-PCT (SC-FACTOR-IDX) ROUNDED =
046900             WS-CALENDAR-IMPACT * 100
047000         MOVE 0.05 TO FAC-WEIGHT (SC-FACTOR-IDX)
047100         MOVE 'low     ' TO FAC-SEVERITY (SC-FACTOR-IDX)
047200     ELSE
047300         ADD 1 TO SC-FACTOR-COUNT
047400         SET SC-FACTOR-IDX TO SC-FACTOR-COUNT
047500         MOVE 'Weekday Discount' TO FAC-NAME (SC-FACTOR-IDX)
047600         MOVE 'Booking on weekday' TO FAC-DESCRIPTION (SC-FACTOR-IDX)
047700         MOVE -5.0 TO FAC-IMPACT-PCT (SC-FACTOR-IDX)
047800         MOVE 0.05 TO FAC-WEIGHT (SC-FACTOR-IDX)
047900         MOVE 'low     ' TO FAC-SEVERITY (SC-FACTOR-IDX)
048000     END-IF.
048100 5000-EXIT.
048200     EXIT.
048300*
048400* Demand-supply impact, weight 0.10.
048500*
048600 6000-CALCULAR-IMPACTO-DEMANDA.
048700     IF DEM-OVERALL-DEMAND-LEVEL OF PI-RECORD = 'very_high'
048800         MOVE 0.5 TO WS-DEMAND-IMPACT
048900     ELSE
049000         IF DEM-OVERALL-DEMAND-LEVEL OF PI-RECORD = 'high     '
049100             MOVE 0.3 TO WS-DEMAND-IMPACT
049200         ELSE
049300             IF DEM-OVERALL-DEMAND-LEVEL OF PI-RECORD = 'medium   '
049400                 MOVE 0.1 TO WS-DEMAND-IMPACT
049500             ELSE
049600                 MOVE ZERO TO WS-DEMAND-IMPACT
049700             END-IF
049800         END-IF
049900     END-IF.
050000     IF WS-DEMAND-IMPACT > ZERO
050100         ADD 1 TO SC-FACTOR-COUNT
050200         SET SC-FACTOR-IDX TO SC-FACTOR-COUNT
050300         MOVE 'Demand-Supply Pressure' TO FAC-NAME (SC-FACTOR-IDX)
050400         STRING 'Overall demand level: ' DELIMITED BY SIZE
050500                DEM-OVERALL-DEMAND-LEVEL OF PI-RECORD
050600                    DELIMITED BY SIZE
050700             INTO FAC-DESCRIPTION (SC-FACTOR-IDX)
050800         COMPUTE FAC-IMPACT-PCT (SC-FACTOR-IDX) ROUNDED =
050900             WS-DEMAND-IMPACT * 100
051000         MOVE 0.10 TO FAC-WEIGHT (SC-FACTOR-IDX)
051100         IF WS-DEMAND-IMPACT > 0.3
051200             MOVE 'high    ' TO FAC-SEVERITY (SC-FACTOR-IDX)
051300         ELSE
051400             MOVE 'medium  ' TO FAC-SEVERITY (SC-FACTOR-IDX)
051500         END-IF
051600     END-IF.
051700 6000-EXIT.
051800     EXIT.
051900*
052000* Weighted model surge and the actual surge against the resolved
052100* baseline.  AP-BASELINE-PRICE-IN already carries the resolved
052200* figure -- caller-supplied or 4-BASELINE's own estimate -- by the
052300* time this stage runs; the zero-baseline case was already turned
052400* away by 1000-VALIDAR-ENTRADA.
052500*
052600 7000-CALCULAR-SURGE-FINAL.
052700     COMPUTE WS-SURGE-FACTOR ROUNDED =
052800         (WS-EVENT-IMPACT * 0.75) + (WS-SEASONAL-IMPACT * 0.10)
052900         + (WS-CALENDAR-IMPACT * 0.05) + (WS-DEMAND-IMPACT * 0.10).
053000     COMPUTE WS-MODEL-SURGE ROUNDED = WS-SURGE-FACTOR * 100.
053100     COMPUTE WS-ACTUAL-SURGE ROUNDED =
053200         (AP-CURRENT-AVG-PRICE OF PI-RECORD -
053300              AP-BASELINE-PRICE-IN OF PI-RECORD)
053400         / AP-BASELINE-PRICE-IN OF PI-RECORD * 100.
053500     MOVE WS-MODEL-SURGE TO SC-MODEL-SURGE.
053600     MOVE WS-ACTUAL-SURGE TO SC-SURGE-PCT.
053700     MOVE 0.75 TO SC-EVENT-WEIGHT.
053800     MOVE 0.10 TO SC-SEASONALITY-WEIGHT.
053900     MOVE 0.05 TO SC-CALENDAR-WEIGHT.
054000     MOVE 0.10 TO SC-DEMAND-WEIGHT.
054100     SET SC-MODE-STANDARD TO TRUE.
054200 7000-EXIT.
054300     EXIT.
054400*
054500 7100-CATEGORIZAR-SURGE.
054600     IF WS-ACTUAL-SURGE >= 150
054700         SET SC-CAT-VERY-HIGH TO TRUE
054800     ELSE
054900         IF WS-ACTUAL-SURGE >= 100
055000             SET SC-CAT-HIGH TO TRUE
055100         ELSE
055200             IF WS-ACTUAL-SURGE >= 50
055300                 SET SC-CAT-MODERATE TO TRUE
055400             ELSE
055500                 IF WS-ACTUAL-SURGE >= 20
055600                     SET SC-CAT-LOW TO TRUE
055700                 ELSE
055800                     SET SC-CAT-MINIMAL TO TRUE
055900                 END-IF
056000             END-IF
056100         END-IF
056200     END-IF.
056300 7100-EXIT.
056400     EXIT.
056500*
056600* confidence = MAX(0.50, 1.0 - ABS(actual - model)/100).
056700*
056800 7200-CALCULAR-CONFIANZA.
056900     IF WS-ACTUAL-SURGE >= WS-MODEL-SURGE
057000         COMPUTE WS-DIFF-ABS = WS-ACTUAL-SURGE - WS-MODEL-SURGE
057100     ELSE
057200         COMPUTE WS-DIFF-ABS = WS-MODEL-SURGE - WS-ACTUAL-SURGE
057300     END-IF.
057400     COMPUTE WS-CONFIDENCE ROUNDED = 1 - (WS-DIFF-ABS / 100).
057500     IF WS-CONFIDENCE < 0.50
057600         MOVE 0.50 TO WS-CONFIDENCE
057700     END-IF.
057800     MOVE WS-CONFIDENCE TO SC-CONFIDENCE-LEVEL.
057900 7200-EXIT.
058000     EXIT.
058100*
058200* Primary driver -- the FAC-NAME of the highest FAC-IMPACT-PCT
058300* among every factor row emitted this analysis; "UNKNOWN" if none
058400* were emitted (cannot happen off this table in practice, since
058500* the calendar category always emits a row, but the check is kept
058600* for when a future change lets that row be suppressed).
058700*
058800 7300-DETERMINAR-CONDUCTOR.
058900     MOVE 'UNKNOWN' TO SC-PRIMARY-DRIVER.
059000     MOVE ZERO TO WS-BEST-FACTOR-IDX.
059100     IF SC-FACTOR-COUNT = ZERO
059200         GO TO 7300-EXIT
059300     END-IF.
059400     MOVE FAC-IMPACT-PCT (1) TO WS-BEST-IMPACT.
059500     MOVE 1 TO WS-BEST-FACTOR-IDX.
059600     MOVE 1 TO WS-FI.
059700 7300-RECORRER.
059800     IF WS-FI > SC-FACTOR-COUNT
059900         GO TO 7300-FIJAR
060000     END-IF.
060100     IF FAC-IMPACT-PCT (WS-FI) > WS-BEST-IMPACT
060200         MOVE FAC-IMPACT-PCT (WS-FI) TO WS-BEST-IMPACT
060300         MOVE WS-FI TO WS-BEST-FACTOR-IDX
060400     END-IF.
060500     ADD 1 TO WS-FI.
060600     GO TO 7300-RECORRER.
060700 7300-FIJAR.
060800     MOVE FAC-NAME (WS-BEST-FACTOR-IDX) TO SC-PRIMARY-DRIVER.
060900 7300-EXIT.
061000     EXIT.
061100*
061200 7400-FIJAR-JUSTIFICADO.
061300     IF WS-ACTUAL-SURGE > 20
061400         SET SC-JUSTIFIED TO TRUE
061500     ELSE
061600         SET SC-NOT-JUSTIFIED TO TRUE
061700     END-IF.
061800 7400-EXIT.
061900     EXIT.
062000*
062100* Explanation text.  Built with STRING ... WITH POINTER so each
062200* optional clause simply carries the cursor forward; always ends
062300* with a period one way or the other.
062400*
062500 7500-GENERAR-EXPLICACION.
062600     MOVE SPACES TO SC-EXPLANATION.
062700*    REQ-413 22/11/2004 JLM -- ROUNDED, not a plain MOVE, or the
062800*    printed percentage truncates instead of rounding.
062900     COMPUTE WS-PCT-NUMERIC ROUNDED = WS-ACTUAL-SURGE.
063000     MOVE WS-PCT-EDIT TO WS-TRIM-SRC.
063100     MOVE 5 TO WS-TRIM-LEN.
063200     PERFORM 9600-COMPRIMIR-NUMERO THRU 9600-EXIT.
063300     MOVE 1 TO WS-EXPL-PTR.
063400     STRING 'The ' DELIMITED BY SIZE
063500            WS-TRIM-RESULT (1:WS-TRIM-SUBLEN) DELIMITED BY SIZE
063600            '% price surge' DELIMITED BY SIZE
063700         INTO SC-EXPLANATION
063800         WITH POINTER WS-EXPL-PTR.
063900*
064000     MOVE ZERO TO WS-BEST-IMPACT.
064100     MOVE ZERO TO WS-BEST-FACTOR-IDX.
064200     MOVE 1 TO WS-FI.
064300 7500-BUSCAR-MEJOR.
064400     IF WS-FI > SC-FACTOR-COUNT
064500         GO TO 7500-DESPUES-MEJOR
064600     END-IF.
064700     IF FAC-IMPACT-PCT (WS-FI) > ZERO
064800         IF FAC-IMPACT-PCT (WS-FI) > WS-BEST-IMPACT
064900             OR WS-BEST-FACTOR-IDX = ZERO
065000             MOVE FAC-IMPACT-PCT (WS-FI) TO WS-BEST-IMPACT
065100             MOVE WS-FI TO WS-BEST-FACTOR-IDX
065200         END-IF
065300     END-IF.
065400     ADD 1 TO WS-FI.
065500     GO TO 7500-BUSCAR-MEJOR.
065600 7500-DESPUES-MEJOR.
065700     IF WS-BEST-FACTOR-IDX > ZERO
065800         MOVE FAC-DESCRIPTION (WS-BEST-FACTOR-IDX) TO WS-DESC-LC
065900         INSPECT WS-DESC-LC CONVERTING
066000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
066100             TO 'abcdefghijklmnopqrstuvwxyz'
066200         MOVE WS-DESC-LC TO WS-RTRIM-SRC
066300         PERFORM 9700-HALLAR-LONGITUD THRU 9700-EXIT
066400         IF WS-RTRIM-LEN = ZERO
066500             MOVE 1 TO WS-RTRIM-LEN
066600         END-IF
066700         STRING ' is primarily driven by ' DELIMITED BY SIZE
066800                WS-DESC-LC (1:WS-RTRIM-LEN) DELIMITED BY SIZE
066900             INTO SC-EXPLANATION
067000             WITH POINTER WS-EXPL-PTR
067100     END-IF.
067200*
067300     MOVE ZERO TO WS-OVER-10-COUNT.
067400     MOVE 1 TO WS-FI.
067500 7500-CONTAR-MAYORES.
067600     IF WS-FI > SC-FACTOR-COUNT
067700         GO TO 7500-CERRAR-EXPLICACION
067800     END-IF.
067900     IF FAC-IMPACT-PCT (WS-FI) > 10
068000         ADD 1 TO WS-OVER-10-COUNT
068100     END-IF.
068200     ADD 1 TO WS-FI.
068300     GO TO 7500-CONTAR-MAYORES.
068400 7500-CERRAR-EXPLICACION.
068500     IF WS-OVER-10-COUNT > 1
068600         COMPUTE WS-OTHER-COUNT = WS-OVER-10-COUNT - 1
068700         IF WS-OTHER-COUNT > 1
068800             STRING ' combined with ' DELIMITED BY SIZE
068900                    WS-OTHER-COUNT DELIMITED BY SIZE
069000                    ' other significant factors.' DELIMITED BY SIZE
069100                 INTO SC-EXPLANATION
069200                 WITH POINTER WS-EXPL-PTR
069300         ELSE
069400             STRING ' combined with ' DELIMITED BY SIZE
069500                    WS-OTHER-COUNT DELIMITED BY SIZE
069600                    ' other significant factor.' DELIMITED BY SIZE
069700                 INTO SC-EXPLANATION
069800                 WITH POINTER WS-EXPL-PTR
069900         END-IF
070000     ELSE
070100         STRING '.' DELIMITED BY SIZE
070200             INTO SC-EXPLANATION
070300             WITH POINTER WS-EXPL-PTR
070400     END-IF.
070500 7500-EXIT.
070600     EXIT.
070700*
070800* Recommendations -- tiered on the actual surge percentage only.
070900*
071000 7600-GENERAR-RECOMENDACIONES.
071100     MOVE ZERO TO SC-REC-COUNT.
071200     IF WS-ACTUAL-SURGE > 100
071300         ADD 1 TO SC-REC-COUNT
071400         SET SC-REC-IDX TO SC-REC-COUNT
071500         MOVE 'alternative_dates' TO REC-TYPE (SC-REC-IDX)
071600         MOVE 'Consider booking 1-2 days earlier or later'
071700             TO REC-SUGGESTION (SC-REC-IDX)
071800         COMPUTE REC-POTENTIAL-SAVING (SC-REC-IDX) ROUNDED =
071900             WS-ACTUAL-SURGE * 0.4
072000         SET REC-URGENT-HIGH (SC-REC-IDX) TO TRUE
072100         ADD 1 TO SC-REC-COUNT
072200         SET SC-REC-IDX TO SC-REC-COUNT
072300         MOVE 'alternative_location' TO REC-TYPE (SC-REC-IDX)
072400         MOVE 'Consider nearby cities or suburbs'
072500             TO REC-SUGGESTION (SC-REC-IDX)
072600         COMPUTE REC-POTENTIAL-SAVING (SC-REC-IDX) ROUNDED =
072700             WS-ACTUAL-SURGE * 0.5
072800         MOVE SPACES TO REC-URGENCY (SC-REC-IDX)
072900     ELSE
073000         IF WS-ACTUAL-SURGE > 50
073100             ADD 1 TO SC-REC-COUNT
073200             SET SC-REC-IDX TO SC-REC-COUNT
073300             MOVE 'booking_timing' TO REC-TYPE (SC-REC-IDX)
073400             MOVE 'Prices are elevated - book soon if dates are fixed'
073500                 TO REC-SUGGESTION (SC-REC-IDX)
073600             MOVE ZERO TO REC-POTENTIAL-SAVING (SC-REC-IDX)
073700             SET REC-URGENT-MEDIUM (SC-REC-IDX) TO TRUE
073800         END-IF
073900     END-IF.
074000 7600-EXIT.
074100     EXIT.
074200*
074300* Defensive check against the fixed category-code table; a
074400* mismatch cannot happen off 7100's own IF ladder but the desk has
074500* kept this scan in every rating program since the 1994 incident.
074600*
074700 7900-VALIDAR-CATEGORIA.
074800     SET WS-CAT-IX TO 1.
074900 7900-COMPARAR.
075000     IF WS-CAT-IX > 5
075100         DISPLAY 'WARNING - UNRECOGNISED CATEGORY '
075200             SC-SURGE-CATEGORY
075300         GO TO 7900-EXIT
075400     END-IF.
075500     IF WS-CATEGORY-NAME (WS-CAT-IX) = SC-SURGE-CATEGORY
075600         GO TO 7900-EXIT
075700     END-IF.
075800     SET WS-CAT-IX UP BY 1.
075900     GO TO 7900-COMPARAR.
076000 7900-EXIT.
076100     EXIT.
076200*
076300 2000-LEER-REGISTRO.
076400     READ ANALYSIS-PARAMS-IN
076500         AT END
076600             SET WS-EOF-YES TO TRUE
076700             GO TO 2000-EXIT
076800         NOT AT END
076900             ADD 1 TO WS-RECORDS-READ
077000     END-READ.
077100 2000-EXIT.
077200     EXIT.
077300*
077400 8500-ESCRIBIR-SALIDA.
077500     MOVE AP-CITY OF PI-RECORD TO SC-ANALYSIS-CITY.
077600     WRITE SC-SURGE-CALCULATION.
077700     ADD 1 TO WS-RECORDS-WRITTEN.
077800 8500-EXIT.
077900     EXIT.
078000*
078100* Left-compresses a blank-padded field: scans WS-TRIM-SRC (length
078200* WS-TRIM-LEN) for the first non-blank character and copies from
078300* there to the end into WS-TRIM-RESULT, leaving WS-TRIM-SUBLEN set
078400* to the number of significant characters copied.
078500*
078600 9600-COMPRIMIR-NUMERO.
078700     MOVE SPACES TO WS-TRIM-RESULT.
078800     SET WS-TRIM-IX TO 1.
078900 9600-BUSCAR-NO-BLANCO.
079000     IF WS-TRIM-IX > WS-TRIM-LEN
079100         MOVE 1 TO WS-TRIM-SUBLEN
079200         GO TO 9600-EXIT
079300     END-IF.
079400     IF WS-TRIM-SRC (WS-TRIM-IX:1) NOT = SPACE
079500         COMPUTE WS-TRIM-SUBLEN =
079600             WS-TRIM-LEN - WS-TRIM-IX + 1
079700         MOVE WS-TRIM-SRC (WS-TRIM-IX:WS-TRIM-SUBLEN)
079800             TO WS-TRIM-RESULT
079900         GO TO 9600-EXIT
080000     END-IF.
080100     SET WS-TRIM-IX UP BY 1.
080200     GO TO 9600-BUSCAR-NO-BLANCO.
080300 9600-EXIT.
080400     EXIT.
080500*
080600* Right-trims a blank-padded 80-byte field: scans backward from
080700* position 80 for the last non-blank character and returns its
080800* position in WS-RTRIM-LEN (zero if the field is entirely blank).
080900*
081000 9700-HALLAR-LONGITUD.
081100     SET WS-RTRIM-IX TO 80.
081200 9700-BUSCAR-FIN.
081300     IF WS-RTRIM-IX = 0
081400         MOVE ZERO TO WS-RTRIM-LEN
081500         GO TO 9700-EXIT
081600     END-IF.
081700     IF WS-RTRIM-SRC (WS-RTRIM-IX:1) NOT = SPACE
081800         MOVE WS-RTRIM-IX TO WS-RTRIM-LEN
081900         GO TO 9700-EXIT
082000     END-IF.
082100     SET WS-RTRIM-IX DOWN BY 1.
082200     GO TO 9700-BUSCAR-FIN.
082300 9700-EXIT.
082400     EXIT.
082500*
082600 9000-TERMINAR-PROCESO.
082700     CLOSE ANALYSIS-PARAMS-IN.
082800     CLOSE SURGE-REPORT-OUT.
082900     DISPLAY 'RECORDS READ    ' WS-RECORDS-READ.
083000     DISPLAY 'RECORDS WRITTEN ' WS-RECORDS-WRITTEN.
083100     DISPLAY 'RECORDS REJECTED ' WS-RECORDS-REJECTED.
083200 9000-EXIT.
083300     EXIT.
083400*
083500 9999-FIN-PGM.
083600     STOP RUN.
