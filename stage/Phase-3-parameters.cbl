000100*****************************************************************
000200* Program:   3-PARAMETERS
000300* Author:    F.X. MARCHEIX
000400* Purpose:   Third stage of the surge-rating pipeline.  Pulls the
000500*            nearby-event group for the current analysis off
000600*            EVENTS-IN (each analysis's events are the next group
000700*            of lines up to the group's trailer record), applies
000800*            the visitor/distance/impact-level default rules, then
000900*            derives the demand indicators from the event totals
001000*            together with the seasonality and calendar blocks
001100*            already on the record.  Hands the enlarged record on
001200*            to 4-BASELINE.
001300* Tectonics: cobc
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. 3-PARAMETERS.
001700 AUTHOR. F.X. MARCHEIX.
001800 INSTALLATION. RATE-DESK SYSTEMS GROUP.
001900 DATE-WRITTEN. 25/03/1990.
002000 DATE-COMPILED.
002100 SECURITY. UNCLASSIFIED - INTERNAL RATE DESK USE ONLY.
002200*****************************************************************
002300*    CHANGE LOG
002400*    ----------
002500*    25/03/1990  FXM  REQ-118  Original cut -- event group load
002600*                               and the four demand-indicator
002700*                               fields.
002800*    11/09/1994  FXM  REQ-171  Added the default-distance and
002900*                               default-impact-level rules; too
003000*                               many events were coming through
003100*                               from the feed with a blank distance
003200*                               or level field.
003300*    21/01/1999  FXM  Y2K-07   No date fields handled in this
003400*                               program; reviewed, no change
003500*                               required.
003600*    09/04/2001  FXM  REQ-360  Reworked onto the shared
003700*                               ANALYSIS-PARAMETERS record; the
003800*                               demand block now travels with city,
003900*                               seasonality and calendar instead of
004000*                               being computed fresh by the rating
004100*                               step.
004200*    12/11/2004  JLM  REQ-418  overallDemandLevel now also goes to
004300*                               "medium" on peak season alone, per
004400*                               the revised yield-desk rule; used
004500*                               to require an impact score as well.
004600*    22/11/2004  JLM  REQ-413  2500-ESCRIBIR-SALIDA now stamps
004700*                               AP-METADATA-MARKER before writing --
004800*                               nothing was ever setting it, so
004900*                               5-SURGE's parameter-assembly check
005000*                               was reading whatever byte happened
005100*                               to arrive on the original request.
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. RATE-DESK-3090.
005600 OBJECT-COMPUTER. RATE-DESK-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900     CLASS VALID-LEVEL-CHARS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CALENDAR-STAGE-IN ASSIGN TO "CALENDAR-STAGE-IN"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-FS-CALENDAR.
006500     SELECT ANALYSIS-BASE-IN ASSIGN TO "ANALYSIS-BASE-IN"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-FS-BASE.
006800     SELECT EVENTS-IN ASSIGN TO "EVENTS-IN"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-FS-EVENTS.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  CALENDAR-STAGE-IN
007400     LABEL RECORDS ARE STANDARD.
007500     COPY SURGPRM REPLACING ==AP-ANALYSIS-PARAMETERS== BY
007600                              ==CS-RECORD==.
007700 FD  ANALYSIS-BASE-IN
007800     LABEL RECORDS ARE STANDARD.
007900     COPY SURGPRM REPLACING ==AP-ANALYSIS-PARAMETERS== BY
008000                              ==AB-RECORD==.
008100 FD  EVENTS-IN
008200     LABEL RECORDS ARE STANDARD.
008300     COPY SURGEVT REPLACING ==EV-EVENEMENT== BY ==EI-RECORD==.
008400 WORKING-STORAGE SECTION.
008500 01  WS-EVENT-SENTINEL-VIEW REDEFINES EI-RECORD.
008600     05  WS-EI-ID-NUM              PIC 9(20).
008700     05  FILLER                    PIC X(84).
008800 01  WS-FILE-STATUSES.
008900     05  WS-FS-CALENDAR            PIC X(02).
009000         88  WS-FS-CALENDAR-OK         VALUE '00'.
009100     05  WS-FS-BASE                PIC X(02).
009200         88  WS-FS-BASE-OK             VALUE '00'.
009300     05  WS-FS-EVENTS              PIC X(02).
009400         88  WS-FS-EVENTS-OK           VALUE '00'.
009500         88  WS-FS-EVENTS-EOF          VALUE '10'.
009600     05  FILLER                    PIC X(04).
009700 01  WS-SWITCHES.
009800     05  WS-EOF-FLAG               PIC X(01).
009900         88  WS-EOF-YES                VALUE 'Y'.
010000         88  WS-EOF-NO                 VALUE 'N'.
010100     05  WS-EVENTS-EOF-FLAG        PIC X(01).
010200         88  WS-EVENTS-EOF-YES         VALUE 'Y'.
010300         88  WS-EVENTS-EOF-NO          VALUE 'N'.
010400     05  WS-GROUP-DONE-FLAG        PIC X(01).
010500         88  WS-GROUP-DONE-YES         VALUE 'Y'.
010600         88  WS-GROUP-DONE-NO          VALUE 'N'.
010700     05  FILLER                    PIC X(08).
010800 01  WS-COUNTERS.
010900     05  WS-RECORDS-READ           PIC 9(07) COMP.
011000     05  WS-RECORDS-WRITTEN        PIC 9(07) COMP.
011100     05  WS-EVT-IDX                PIC 9(02) COMP.
011200     05  FILLER                    PIC X(04).
011300 77  WS-VALID-IDX                  PIC 9(02) COMP.
011400 01  WS-VALID-LEVEL-VALUES.
011500     05  FILLER                    PIC X(08) VALUE 'critical'.
011600     05  FILLER                    PIC X(08) VALUE 'high    '.
011700     05  FILLER                    PIC X(08) VALUE 'medium  '.
011800     05  FILLER                    PIC X(08) VALUE 'low     '.
011900 01  WS-VALID-LEVEL-TABLE REDEFINES WS-VALID-LEVEL-VALUES.
012000     05  WS-VALID-LEVEL OCCURS 4 TIMES
012100             INDEXED BY WS-VALID-IX
012200             PIC X(08).
012300 01  WS-DEMAND-SCORE-TRACE.
012400     05  WS-SCORE-DISPLAY          PIC ZZ9.99.
012500     05  FILLER                    PIC X(08).
012600 01  WS-DEMAND-WORK.
012700     05  WS-MAJOR-COUNT            PIC 9(03) COMP.
012800     05  WS-TOTAL-VISITORS         PIC 9(09) COMP.
012900     05  WS-IMPACT-SCORE           PIC 9(04)V99 COMP.
013000     05  WS-IMPACT-TERM-A          PIC 9(04)V99.
013100     05  WS-IMPACT-TERM-B          PIC 9(04)V9999.
013200     05  WS-LEVEL-FOUND-FLAG       PIC X(01).
013300         88  WS-LEVEL-FOUND            VALUE 'Y'.
013400         88  WS-LEVEL-NOT-FOUND        VALUE 'N'.
013500     05  FILLER                    PIC X(08).
013600 01  WS-IMPACT-SCORE-PARTS REDEFINES WS-IMPACT-SCORE.
013700     05  WS-IMPACT-SCORE-WHOLE     PIC 9(04).
013800     05  WS-IMPACT-SCORE-CENTS     PIC 99.
013900 PROCEDURE DIVISION.
014000 0000-MAIN-DRIVER.
014100     PERFORM 0100-INICIAR-PROCESO.
014200     PERFORM 0200-PROCESAR-REGISTROS UNTIL WS-EOF-YES.
014300     PERFORM 8000-TERMINAR-PROCESO.
014400     GO TO 9999-FIN-PGM.
014500*
014600 0100-INICIAR-PROCESO.
014700     OPEN INPUT CALENDAR-STAGE-IN.
014800     OPEN OUTPUT ANALYSIS-BASE-IN.
014900     OPEN INPUT EVENTS-IN.
015000     MOVE 'N' TO WS-EOF-FLAG.
015100     MOVE 'N' TO WS-EVENTS-EOF-FLAG.
015200     MOVE ZERO TO WS-RECORDS-READ.
015300     MOVE ZERO TO WS-RECORDS-WRITTEN.
015400     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
015500 0100-EXIT.
015600     EXIT.
015700*
015800 0200-PROCESAR-REGISTROS.
015900     PERFORM 1000-CARGAR-EVENTOS THRU 1000-EXIT.
016000     PERFORM 2100-CALCULAR-MAYORES THRU 2100-EXIT.
016100     PERFORM 2200-CALCULAR-VISITANTES THRU 2200-EXIT.
016200     PERFORM 2300-CALCULAR-IMPACTO THRU 2300-EXIT.
016300     PERFORM 2400-CALCULAR-NIVEL THRU 2400-EXIT.
016400     PERFORM 2500-ESCRIBIR-SALIDA THRU 2500-EXIT.
016500     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
016600 0200-EXIT.
016700     EXIT.
016800*
016900* Pulls this analysis's event group off EVENTS-IN.  The feed marks
017000* the end of a group with a trailer whose EV-EVENT-ID is all
017100* nines; that is checked numerically off a REDEFINES of the FD
017200* record rather than by comparing the raw text field, so a
017300* trailer written with trailing blanks does not slip through.
017400*
017500 1000-CARGAR-EVENTOS.
017600     MOVE ZERO TO AP-EVENT-COUNT OF CS-RECORD.
017700     MOVE 'N' TO WS-GROUP-DONE-FLAG.
017800     IF WS-EVENTS-EOF-YES
017900         GO TO 1000-EXIT
018000     END-IF.
018100 1000-LEER-EVENTO.
018200     READ EVENTS-IN
018300         AT END
018400             SET WS-EVENTS-EOF-YES TO TRUE
018500             GO TO 1000-EXIT
018600         NOT AT END
018700             CONTINUE
018800     END-READ.
018900     IF WS-EI-ID-NUM = 99999999999999999999
019000         GO TO 1000-EXIT
019100     END-IF.
019200     IF AP-EVENT-COUNT OF CS-RECORD < 20
019300         ADD 1 TO AP-EVENT-COUNT OF CS-RECORD
019400         SET WS-EVT-IDX TO AP-EVENT-COUNT OF CS-RECORD
019500         PERFORM 1100-CARGAR-UN-EVENTO THRU 1100-EXIT
019600     END-IF.
019700     GO TO 1000-LEER-EVENTO.
019800 1000-EXIT.
019900     EXIT.
020000*
020100* Copies one event into the OCCURS table, applying the default-
020200* distance and default-impact-level rules from REQ-171 along the
020300* way.
020400*
020500 1100-CARGAR-UN-EVENTO.
020600     MOVE EV-EVENT-ID OF EI-RECORD
020700         TO EV-EVENT-ID OF CS-RECORD (WS-EVT-IDX).
020800     MOVE EV-EVENT-NAME OF EI-RECORD
020900         TO EV-EVENT-NAME OF CS-RECORD (WS-EVT-IDX).
021000     MOVE EV-EXPECTED-VISITORS OF EI-RECORD
021100         TO EV-EXPECTED-VISITORS OF CS-RECORD (WS-EVT-IDX).
021200     IF EV-DISTANCE-KM OF EI-RECORD = ZERO
021300         MOVE 5.0 TO EV-DISTANCE-KM OF CS-RECORD (WS-EVT-IDX)
021400     ELSE
021500         MOVE EV-DISTANCE-KM OF EI-RECORD
021600             TO EV-DISTANCE-KM OF CS-RECORD (WS-EVT-IDX)
021700     END-IF.
021800     SET WS-LEVEL-NOT-FOUND TO TRUE.
021900     SET WS-VALID-IX TO 1.
022000 1100-COMPARAR-NIVEL.
022100     IF WS-VALID-IX > 4
022200         GO TO 1100-FIJAR-NIVEL
022300     END-IF.
022400     IF WS-VALID-LEVEL (WS-VALID-IX) = EV-IMPACT-LEVEL OF EI-RECORD
022500         SET WS-LEVEL-FOUND TO TRUE
022600         GO TO 1100-FIJAR-NIVEL
022700     END-IF.
022800     SET WS-VALID-IX UP BY 1.
022900     GO TO 1100-COMPARAR-NIVEL.
023000 1100-FIJAR-NIVEL.
023100     IF WS-LEVEL-FOUND
023200         MOVE EV-IMPACT-LEVEL OF EI-RECORD
023300             TO EV-IMPACT-LEVEL OF CS-RECORD (WS-EVT-IDX)
023400     ELSE
023500         MOVE 'low     ' TO EV-IMPACT-LEVEL OF CS-RECORD (WS-EVT-IDX)
023600     END-IF.
023700 1100-EXIT.
023800     EXIT.
023900*
024000* majorEventsCount -- events whose impact level is high or
024100* critical.
024200*
024300 2100-CALCULAR-MAYORES.
024400     MOVE ZERO TO WS-MAJOR-COUNT.
024500     IF AP-EVENT-COUNT OF CS-RECORD = ZERO
024600         GO TO 2100-EXIT
024700     END-IF.
024800     SET AP-EVENT-IDX TO 1.
024900 2100-COMPARAR.
025000     IF AP-EVENT-IDX > AP-EVENT-COUNT OF CS-RECORD
025100         GO TO 2100-EXIT
025200     END-IF.
025300     IF EV-IMPACT-HIGH OF CS-RECORD (AP-EVENT-IDX)
025400         OR EV-IMPACT-CRITICAL OF CS-RECORD (AP-EVENT-IDX)
025500         ADD 1 TO WS-MAJOR-COUNT
025600     END-IF.
025700     SET AP-EVENT-IDX UP BY 1.
025800     GO TO 2100-COMPARAR.
025900 2100-EXIT.
026000     EXIT.
026100*
026200* totalExpectedVisitors -- straight sum across the event group.
026300*
026400 2200-CALCULAR-VISITANTES.
026500     MOVE ZERO TO WS-TOTAL-VISITORS.
026600     IF AP-EVENT-COUNT OF CS-RECORD = ZERO
026700         GO TO 2200-EXIT
026800     END-IF.
026900     SET AP-EVENT-IDX TO 1.
027000 2200-SUMAR.
027100     IF AP-EVENT-IDX > AP-EVENT-COUNT OF CS-RECORD
027200         GO TO 2200-EXIT
027300     END-IF.
027400     ADD EV-EXPECTED-VISITORS OF CS-RECORD (AP-EVENT-IDX)
027500         TO WS-TOTAL-VISITORS.
027600     SET AP-EVENT-IDX UP BY 1.
027700     GO TO 2200-SUMAR.
027800 2200-EXIT.
027900     EXIT.
028000*
028100* eventImpactScore = MIN(10.00, majorCount*2 + totalVisitors/5000),
028200* worked out as two separate terms so the division truncation
028300* matches the way the desk has always hand-computed this figure.
028400*
028500 2300-CALCULAR-IMPACTO.
028600     COMPUTE WS-IMPACT-TERM-A ROUNDED = WS-MAJOR-COUNT * 2.
028700     COMPUTE WS-IMPACT-TERM-B ROUNDED =
028800         WS-TOTAL-VISITORS / 5000.
028900     COMPUTE WS-IMPACT-SCORE ROUNDED =
029000         WS-IMPACT-TERM-A + WS-IMPACT-TERM-B.
029100     IF WS-IMPACT-SCORE > 10.00
029200         MOVE 10.00 TO WS-IMPACT-SCORE
029300     END-IF.
029400     MOVE WS-IMPACT-SCORE TO DEM-EVENT-IMPACT-SCORE OF CS-RECORD.
029500     MOVE WS-MAJOR-COUNT TO DEM-MAJOR-EVENTS-COUNT OF CS-RECORD.
029600     MOVE WS-TOTAL-VISITORS TO DEM-TOTAL-VISITORS OF CS-RECORD.
029700 2300-EXIT.
029800     EXIT.
029900*
030000* overallDemandLevel thresholds; REQ-418 widened the medium
030100* threshold to also fire on peak season alone.
030200*
030300 2400-CALCULAR-NIVEL.
030400     IF WS-IMPACT-SCORE > 7.00 OR WS-MAJOR-COUNT > 2
030500         MOVE 'very_high' TO DEM-OVERALL-DEMAND-LEVEL OF CS-RECORD
030600     ELSE
030700         IF WS-IMPACT-SCORE > 5.00 OR WS-MAJOR-COUNT > 1
030800             MOVE 'high     ' TO
030900                 DEM-OVERALL-DEMAND-LEVEL OF CS-RECORD
031000         ELSE
031100             IF WS-IMPACT-SCORE > 3.00
031200                 OR SEAS-PEAK OF CS-RECORD
031300                 MOVE 'medium   ' TO
031400                     DEM-OVERALL-DEMAND-LEVEL OF CS-RECORD
031500             ELSE
031600                 MOVE 'low      ' TO
031700                     DEM-OVERALL-DEMAND-LEVEL OF CS-RECORD
031800             END-IF
031900         END-IF
032000     END-IF.
032100     MOVE WS-IMPACT-SCORE TO WS-SCORE-DISPLAY.
032200     DISPLAY 'DEMAND LEVEL FOR ' AP-CITY OF CS-RECORD ' IS '
032300         DEM-OVERALL-DEMAND-LEVEL OF CS-RECORD ' SCORE '
032400         WS-SCORE-DISPLAY.
032500 2400-EXIT.
032600     EXIT.
032700*
032800 2000-LEER-REGISTRO.
032900     READ CALENDAR-STAGE-IN
033000         AT END
033100             SET WS-EOF-YES TO TRUE
033200             GO TO 2000-EXIT
033300         NOT AT END
033400             ADD 1 TO WS-RECORDS-READ
033500     END-READ.
033600 2000-EXIT.
033700     EXIT.
033800*
033900 2500-ESCRIBIR-SALIDA.
034000     MOVE CORRESPONDING CS-RECORD TO AB-RECORD.
034100*    REQ-413 18/11/2003 JLM -- stamp the parameter-assembly marker
034200*    here, at the point this stage considers a record complete, so
034300*    5-SURGE's WORKFLOW_ERROR check has something real to test.
034400     SET AP-FROM-PARAM-TOOL OF AB-RECORD TO TRUE.
034500     WRITE AB-RECORD.
034600     ADD 1 TO WS-RECORDS-WRITTEN.
034700 2500-EXIT.
034800     EXIT.
034900*
035000 8000-TERMINAR-PROCESO.
035100     CLOSE CALENDAR-STAGE-IN.
035200     CLOSE ANALYSIS-BASE-IN.
035300     CLOSE EVENTS-IN.
035400 8000-EXIT.
035500     EXIT.
035600*
035700 9999-FIN-PGM.
035800     STOP RUN.
