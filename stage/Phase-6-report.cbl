000100*****************************************************************
000200* Program:   6-REPORT
000300* Author:    F.X. MARCHEIX
000400* Purpose:   Sixth and final stage of the surge-rating pipeline.
000500*            Reads the flattened SURGE-CALCULATION records off
000600*            SURGE-REPORT-OUT and lists them one line per analysis
000700*            -- analysis number, city, surge percentage, category,
000800*            justified flag and primary driver -- in the desk's
000900*            usual box-bordered, pipe-column listing style,
001000*            closing with the run's control totals: record count,
001100*            average surge, the five-way category breakdown and
001200*            the justified count.
001300* Tectonics: cobc
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. 6-REPORT.
001700 AUTHOR. F.X. MARCHEIX.
001800 INSTALLATION. RATE-DESK SYSTEMS GROUP.
001900 DATE-WRITTEN. 25/03/1990.
002000 DATE-COMPILED.
002100 SECURITY. UNCLASSIFIED - INTERNAL RATE DESK USE ONLY.
002200*****************************************************************
002300*    CHANGE LOG
002400*    ----------
002500*    25/03/1990  FXM  REQ-118  Original cut -- record count and
002600*                               average surge only, no per-analysis
002700*                               detail line.
002800*    14/02/1991  FXM  REQ-131  Added the per-analysis detail line
002900*                               (city, surge pct, category).
003000*    21/01/1999  FXM  Y2K-07   No date fields on this report;
003100*                               reviewed, no change required.
003200*    09/04/2001  FXM  REQ-360  Added the Justified column and the
003300*                               justified-count total; the desk
003400*                               wanted to see how many of a run's
003500*                               surges actually cleared the 20 pct
003600*                               bar without pulling the detail
003700*                               tape.
003800*    17/06/2003  JLM  REQ-402  Added Primary Driver to the detail
003900*                               line and the five-way category
004000*                               breakdown at the foot of the run.
004100*    11/03/2005  MDR  REQ-447  Redid the heading/detail/totals
004200*                               layout as a box-bordered, pipe-
004300*                               column listing after the audit
004400*                               noted this desk already had a
004500*                               standard report idiom elsewhere and
004600*                               this program had no business
004700*                               inventing a different one.  Column
004800*                               widths and every figure printed are
004900*                               unchanged; only the paper layout
005000*                               moved.
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. RATE-DESK-3090.
005500 OBJECT-COMPUTER. RATE-DESK-3090.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SURGE-REPORT-OUT ASSIGN TO "SURGE-REPORT-OUT"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-FS-REPORT.
006300     SELECT SURGE-SUMMARY-RPT ASSIGN TO "SURGE-SUMMARY-RPT"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-FS-PRINT.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SURGE-REPORT-OUT
006900     LABEL RECORDS ARE STANDARD.
007000     COPY SURGCALC.
007100 FD  SURGE-SUMMARY-RPT
007200     LABEL RECORDS ARE STANDARD.
007300 01  RPT-LINE                      PIC X(133).
007400 WORKING-STORAGE SECTION.
007500 01  WS-FILE-STATUSES.
007600     05  WS-FS-REPORT              PIC X(02).
007700         88  WS-FS-REPORT-OK           VALUE '00'.
007800     05  WS-FS-PRINT                PIC X(02).
007900         88  WS-FS-PRINT-OK             VALUE '00'.
008000     05  FILLER                    PIC X(04).
008100 01  WS-SWITCHES.
008200     05  WS-EOF-FLAG               PIC X(01).
008300         88  WS-EOF-YES                VALUE 'Y'.
008400         88  WS-EOF-NO                 VALUE 'N'.
008500     05  FILLER                    PIC X(08).
008600 01  WS-COUNTERS.
008700     05  WS-ANALYSIS-NUMBER        PIC 9(05) COMP.
008800     05  WS-CAT-IX                 PIC 9(02) COMP.
008900     05  WS-CAT-COUNTS-GROUP.
009000         10  WS-CAT-VERY-HIGH-COUNT    PIC 9(05) COMP.
009100         10  WS-CAT-HIGH-COUNT         PIC 9(05) COMP.
009200         10  WS-CAT-MODERATE-COUNT     PIC 9(05) COMP.
009300         10  WS-CAT-LOW-COUNT          PIC 9(05) COMP.
009400         10  WS-CAT-MINIMAL-COUNT      PIC 9(05) COMP.
009500*
009600* Redefined as a subscripted table so the foot-of-run category
009700* breakdown can be printed by one driven paragraph instead of
009800* five near-identical blocks -- a habit picked up after the
009900* REQ-402 change added a sixth category and nobody wanted to
010000* copy the block a sixth time.
010100*
010200     05  WS-CAT-COUNT-TABLE REDEFINES WS-CAT-COUNTS-GROUP.
010300         10  WS-CAT-COUNT-ENTRY    PIC 9(05) COMP OCCURS 5.
010400     05  WS-JUSTIFIED-COUNT        PIC 9(05) COMP.
010500     05  FILLER                    PIC X(08).
010600 01  WS-ACCUMULATORS.
010700     05  WS-SURGE-PCT-SUM          PIC S9(09)V99.
010800     05  WS-AVERAGE-SURGE          PIC S9(07)V99.
010900*
011000* Whole/cents split kept for the DISPLAY trace line -- the shop's
011100* long-standing habit of never trusting an edited field on the
011200* console log without the raw pieces behind it.
011300*
011400     05  WS-AVERAGE-SURGE-PARTS REDEFINES WS-AVERAGE-SURGE.
011500         10  WS-AVG-SURGE-WHOLE    PIC S9(07).
011600         10  WS-AVG-SURGE-CENTS    PIC 99.
011700     05  FILLER                    PIC X(08).
011800*
011900* Parallel name table for the category breakdown, walked in step
012000* with WS-CAT-COUNT-TABLE above.
012100*
012200 01  WS-CATEGORY-NAME-VALUES.
012300     05  FILLER                    PIC X(12) VALUE 'VERY_HIGH'.
012400     05  FILLER                    PIC X(12) VALUE 'HIGH'.
012500     05  FILLER                    PIC X(12) VALUE 'MODERATE'.
012600     05  FILLER                    PIC X(12) VALUE 'LOW'.
012700     05  FILLER                    PIC X(12) VALUE 'MINIMAL'.
012800 01  WS-CATEGORY-NAME-TABLE REDEFINES WS-CATEGORY-NAME-VALUES.
012900     05  WS-CATEGORY-NAME-ENTRY    PIC X(12) OCCURS 5.
013000*
013100* Report heading and detail shape follows the desk's usual
013200* box-bordered listing style rather than being laid out fresh:
013300* title line, a dashed border, a pipe-column header, another
013400* border, then one pipe-delimited detail row per analysis,
013500* closing on a labeled totals block in the familiar
013600* "label : value" footer form the desk uses on its run summaries.
013700*
013800 01  RPT-TITULO                    PIC X(40)
013900         VALUE 'HOTEL PRICE SURGE ATTRIBUTION - RUN SUM'.
014000 01  RPT-LINEA-BORDE.
014100     05  FILLER                    PIC X(01) VALUE '+'.
014200     05  FILLER                    PIC X(05) VALUE '-----'.
014300     05  FILLER                    PIC X(01) VALUE '+'.
014400     05  FILLER                    PIC X(20)
014500             VALUE '--------------------'.
014600     05  FILLER                    PIC X(01) VALUE '+'.
014700     05  FILLER                    PIC X(09) VALUE '---------'.
014800     05  FILLER                    PIC X(01) VALUE '+'.
014900     05  FILLER                    PIC X(10) VALUE '----------'.
015000     05  FILLER                    PIC X(01) VALUE '+'.
015100     05  FILLER                    PIC X(03) VALUE '---'.
015200     05  FILLER                    PIC X(01) VALUE '+'.
015300     05  FILLER                    PIC X(30)
015400             VALUE '------------------------------'.
015500     05  FILLER                    PIC X(01) VALUE '+'.
015600 01  RPT-CABECERA.
015700     05  FILLER                    PIC X(01) VALUE '|'.
015800     05  FILLER                    PIC X(05) VALUE 'ANAL#'.
015900     05  FILLER                    PIC X(01) VALUE '|'.
016000     05  FILLER                    PIC X(20) VALUE 'CITY'.
016100     05  FILLER                    PIC X(01) VALUE '|'.
016200     05  FILLER                    PIC X(09) VALUE 'SURGE PCT'.
016300     05  FILLER                    PIC X(01) VALUE '|'.
016400     05  FILLER                    PIC X(10) VALUE 'CATEGORY'.
016500     05  FILLER                    PIC X(01) VALUE '|'.
016600     05  FILLER                    PIC X(03) VALUE 'JUS'.
016700     05  FILLER                    PIC X(01) VALUE '|'.
016800     05  FILLER                    PIC X(30) VALUE 'PRIMARY DRIVER'.
016900     05  FILLER                    PIC X(01) VALUE '|'.
017000 01  RPT-DETAIL-LINE.
017100     05  FILLER                    PIC X(01) VALUE '|'.
017200     05  DET-ANALYSIS-NUMBER       PIC ZZZZ9.
017300     05  FILLER                    PIC X(01) VALUE '|'.
017400     05  DET-CITY                  PIC X(20).
017500     05  FILLER                    PIC X(01) VALUE '|'.
017600     05  DET-SURGE-PCT             PIC -ZZZZ9.99.
017700     05  FILLER                    PIC X(01) VALUE '|'.
017800     05  DET-CATEGORY              PIC X(10).
017900     05  FILLER                    PIC X(01) VALUE '|'.
018000     05  DET-JUSTIFIED             PIC X(03).
018100     05  FILLER                    PIC X(01) VALUE '|'.
018200     05  DET-PRIMARY-DRIVER        PIC X(30).
018300     05  FILLER                    PIC X(01) VALUE '|'.
018400 01  RPT-TOTALS-LINE-1.
018500     05  FILLER                    PIC X(24)
018600             VALUE 'ANALYSES PROCESSED'.
018700     05  FILLER                    PIC X(01) VALUE ':'.
018800     05  TOT-RECORD-COUNT          PIC Z(4)9.
018900 01  RPT-TOTALS-LINE-2.
019000     05  FILLER                    PIC X(24)
019100             VALUE 'AVERAGE SURGE PCT'.
019200     05  FILLER                    PIC X(01) VALUE ':'.
019300     05  TOT-AVERAGE-SURGE         PIC -Z(4)9.99.
019400 01  RPT-TOTALS-LINE-3.
019500     05  FILLER                    PIC X(24)
019600             VALUE 'JUSTIFIED OVER 20 PCT'.
019700     05  FILLER                    PIC X(01) VALUE ':'.
019800     05  TOT-JUSTIFIED-COUNT       PIC Z(4)9.
019900 01  RPT-CATEGORY-LINE.
020000     05  CAT-NAME                  PIC X(24).
020100     05  FILLER                    PIC X(01) VALUE ':'.
020200     05  CAT-COUNT                 PIC Z(4)9.
020300 PROCEDURE DIVISION.
020400 0000-MAIN-DRIVER.
020500     PERFORM 0100-INICIAR-PROCESO.
020600     PERFORM 0200-PROCESAR-REGISTROS UNTIL WS-EOF-YES.
020700     PERFORM 8000-IMPRIMIR-TOTALES.
020800     PERFORM 9000-TERMINAR-PROCESO.
020900     GO TO 9999-FIN-PGM.
021000*
021100 0100-INICIAR-PROCESO.
021200     OPEN INPUT SURGE-REPORT-OUT.
021300     OPEN OUTPUT SURGE-SUMMARY-RPT.
021400     MOVE 'N' TO WS-EOF-FLAG.
021500     MOVE ZERO TO WS-ANALYSIS-NUMBER.
021600     MOVE ZERO TO WS-CAT-VERY-HIGH-COUNT.
021700     MOVE ZERO TO WS-CAT-HIGH-COUNT.
021800     MOVE ZERO TO WS-CAT-MODERATE-COUNT.
021900     MOVE ZERO TO WS-CAT-LOW-COUNT.
022000     MOVE ZERO TO WS-CAT-MINIMAL-COUNT.
022100     MOVE ZERO TO WS-JUSTIFIED-COUNT.
022200     MOVE ZERO TO WS-SURGE-PCT-SUM.
022300     MOVE RPT-TITULO TO RPT-LINE.
022400     WRITE RPT-LINE.
022500     MOVE RPT-LINEA-BORDE TO RPT-LINE.
022600     WRITE RPT-LINE.
022700     MOVE RPT-CABECERA TO RPT-LINE.
022800     WRITE RPT-LINE.
022900     MOVE RPT-LINEA-BORDE TO RPT-LINE.
023000     WRITE RPT-LINE.
023100     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
023200 0100-EXIT.
023300     EXIT.
023400*
023500 0200-PROCESAR-REGISTROS.
023600     ADD 1 TO WS-ANALYSIS-NUMBER.
023700     PERFORM 3000-ACUMULAR-TOTALES THRU 3000-EXIT.
023800     PERFORM 4000-ESCRIBIR-DETALLE THRU 4000-EXIT.
023900     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
024000 0200-EXIT.
024100     EXIT.
024200*
024300* Rolls the run totals -- surge-percentage sum, the five-way
024400* category breakdown and the justified count.
024500*
024600 3000-ACUMULAR-TOTALES.
024700     ADD SC-SURGE-PCT TO WS-SURGE-PCT-SUM.
024800     IF SC-CAT-VERY-HIGH
024900         ADD 1 TO WS-CAT-VERY-HIGH-COUNT
025000     END-IF.
025100     IF SC-CAT-HIGH
025200         ADD 1 TO WS-CAT-HIGH-COUNT
025300     END-IF.
025400     IF SC-CAT-MODERATE
025500         ADD 1 TO WS-CAT-MODERATE-COUNT
025600     END-IF.
025700     IF SC-CAT-LOW
025800         ADD 1 TO WS-CAT-LOW-COUNT
025900     END-IF.
026000     IF SC-CAT-MINIMAL
026100         ADD 1 TO WS-CAT-MINIMAL-COUNT
026200     END-IF.
026300     IF SC-JUSTIFIED
026400         ADD 1 TO WS-JUSTIFIED-COUNT
026500     END-IF.
026600 3000-EXIT.
026700     EXIT.
026800*
026900 4000-ESCRIBIR-DETALLE.
027000     MOVE WS-ANALYSIS-NUMBER TO DET-ANALYSIS-NUMBER.
027100     MOVE SC-ANALYSIS-CITY TO DET-CITY.
027200     MOVE SC-SURGE-PCT TO DET-SURGE-PCT.
027300     MOVE SC-SURGE-CATEGORY TO DET-CATEGORY.
027400     IF SC-JUSTIFIED
027500         MOVE 'Y' TO DET-JUSTIFIED
027600     ELSE
027700         MOVE 'N' TO DET-JUSTIFIED
027800     END-IF.
027900     MOVE SC-PRIMARY-DRIVER TO DET-PRIMARY-DRIVER.
028000     MOVE RPT-DETAIL-LINE TO RPT-LINE.
028100     WRITE RPT-LINE.
028200 4000-EXIT.
028300     EXIT.
028400*
028500 2000-LEER-REGISTRO.
028600     READ SURGE-REPORT-OUT
028700         AT END
028800             SET WS-EOF-YES TO TRUE
028900             GO TO 2000-EXIT
029000         NOT AT END
029100             CONTINUE
029200     END-READ.
029300 2000-EXIT.
029400     EXIT.
029500*
029600* End-of-file control-break totals -- single level, the whole run
029700* is the one break.
029800*
029900 8000-IMPRIMIR-TOTALES.
030000     MOVE RPT-LINEA-BORDE TO RPT-LINE.
030100     WRITE RPT-LINE.
030200     MOVE WS-ANALYSIS-NUMBER TO TOT-RECORD-COUNT.
030300     MOVE RPT-TOTALS-LINE-1 TO RPT-LINE.
030400     WRITE RPT-LINE.
030500     IF WS-ANALYSIS-NUMBER > ZERO
030600         COMPUTE WS-AVERAGE-SURGE ROUNDED =
030700             WS-SURGE-PCT-SUM / WS-ANALYSIS-NUMBER
030800     ELSE
030900         MOVE ZERO TO WS-AVERAGE-SURGE
031000     END-IF.
031100     MOVE WS-AVERAGE-SURGE TO TOT-AVERAGE-SURGE.
031200     DISPLAY 'AVG SURGE WHOLE/CENTS: ' WS-AVG-SURGE-WHOLE
031300         '/' WS-AVG-SURGE-CENTS.
031400     MOVE RPT-TOTALS-LINE-2 TO RPT-LINE.
031500     WRITE RPT-LINE.
031600     MOVE WS-JUSTIFIED-COUNT TO TOT-JUSTIFIED-COUNT.
031700     MOVE RPT-TOTALS-LINE-3 TO RPT-LINE.
031800     WRITE RPT-LINE.
031900     SET WS-CAT-IX TO 1.
032000     PERFORM 8100-IMPRIMIR-UNA-CATEGORIA THRU 8100-EXIT
032100         UNTIL WS-CAT-IX > 5.
032200     MOVE RPT-LINEA-BORDE TO RPT-LINE.
032300     WRITE RPT-LINE.
032400 8000-EXIT.
032500     EXIT.
032600*
032700* Driven once per row of the category-count table, in step with
032800* the parallel name table -- see the REQ-402 note above.
032900*
033000 8100-IMPRIMIR-UNA-CATEGORIA.
033100     MOVE WS-CATEGORY-NAME-ENTRY (WS-CAT-IX) TO CAT-NAME.
033200     MOVE WS-CAT-COUNT-ENTRY (WS-CAT-IX) TO CAT-COUNT.
033300     MOVE RPT-CATEGORY-LINE TO RPT-LINE.
033400     WRITE RPT-LINE.
033500     ADD 1 TO WS-CAT-IX.
033600 8100-EXIT.
033700     EXIT.
033800*
033900 9000-TERMINAR-PROCESO.
034000     CLOSE SURGE-REPORT-OUT.
034100     CLOSE SURGE-SUMMARY-RPT.
034200 9000-EXIT.
034300     EXIT.
034400*
034500 9999-FIN-PGM.
034600     STOP RUN.
