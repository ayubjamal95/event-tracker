*****************************************************************
* Copybook:  SURGPRM
* Author:    K. ROPITAL
* Purpose:   Master layout of one ANALYSIS-PARAMETERS record --
*            the assembled city/stay bundle that flows through
*            1-SEASONALITY, 2-CALENDAR, 3-PARAMETERS and
*            4-BASELINE, each stage filling in one more block,
*            until 5-SURGE reads the finished record as the sole
*            input to a surge rating.  Carries the request
*            fields, the event list, the derived seasonality,
*            calendar and demand blocks, and the market-data /
*            baseline-override fields the rating engine
*            validates before it will compute anything.
* Tectonics: cobc
*****************************************************************
*    CHANGE LOG
*    ----------
*    03/11/1989  KR   REQ-114  Original cut -- city, dates,
*                               nights and the event table only.
*    21/01/1999  KR   Y2K-07   AP-CHECK-IN / AP-CHECK-OUT widened
*                               to 9(08) CCYYMMDD; were 9(06) YYMMDD.
*    09/04/2001  FXM  REQ-360  Added AP-SEASONALITY, AP-CALENDAR
*                               and AP-DEMAND blocks so the rating
*                               step no longer has to recompute
*                               them from raw events.
*    17/06/2003  JLM  REQ-402  Added the AP-METADATA-MARKER and
*                               AP-MARKET-DATA group so 5-SURGE can
*                               validate the record was actually
*                               produced by the parameter-build
*                               chain, and carry a caller-supplied
*                               baseline override without a
*                               separate file.
*****************************************************************
 01  AP-ANALYSIS-PARAMETERS.
     05  AP-CITY                  PIC X(30).
     05  AP-COUNTRY-CODE          PIC X(02).
     05  AP-CHECK-IN              PIC 9(08).
     05  AP-CHECK-OUT             PIC 9(08).
     05  AP-NIGHTS                PIC 9(03).
     05  AP-RADIUS-KM             PIC 9(03).
     05  AP-METADATA-MARKER       PIC X(01).
         88  AP-FROM-PARAM-TOOL       VALUE 'Y'.
         88  AP-NOT-FROM-PARAM-TOOL   VALUE 'N'.
     05  AP-MARKET-DATA.
         10  AP-MARKET-PRICE-PRESENT  PIC X(01).
             88  AP-MARKET-PRICE-OK       VALUE 'Y'.
             88  AP-MARKET-PRICE-MISSING  VALUE 'N'.
         10  AP-CURRENT-AVG-PRICE     PIC 9(05)V9(02).
         10  AP-BASELINE-SUPPLIED     PIC X(01).
             88  AP-BASELINE-IS-SUPPLIED  VALUE 'Y'.
             88  AP-BASELINE-NOT-SUPPLIED VALUE 'N'.
         10  AP-BASELINE-PRICE-IN     PIC 9(05)V9(02).
     05  AP-EVENT-COUNT           PIC 9(02).
     05  AP-EVENTS OCCURS 20 TIMES
             INDEXED BY AP-EVENT-IDX.
         10  EV-EVENT-ID              PIC X(20).
         10  EV-EVENT-NAME            PIC X(60).
         10  EV-IMPACT-LEVEL          PIC X(08).
             88  EV-IMPACT-CRITICAL       VALUE 'critical'.
             88  EV-IMPACT-HIGH           VALUE 'high'.
             88  EV-IMPACT-MEDIUM         VALUE 'medium'.
             88  EV-IMPACT-LOW            VALUE 'low'.
         10  EV-EXPECTED-VISITORS     PIC 9(07).
         10  EV-DISTANCE-KM           PIC 9(03)V9(01).
         10  FILLER                   PIC X(05).
     05  AP-SEASONALITY.
         10  SEAS-SEASON              PIC X(08).
             88  SEAS-WINTER              VALUE 'winter'.
             88  SEAS-SPRING              VALUE 'spring'.
             88  SEAS-SUMMER              VALUE 'summer'.
             88  SEAS-AUTUMN              VALUE 'autumn'.
         10  SEAS-IS-PEAK             PIC X(01).
             88  SEAS-PEAK                VALUE 'Y'.
             88  SEAS-NOT-PEAK            VALUE 'N'.
         10  SEAS-TOURISM-LEVEL       PIC X(09).
         10  SEAS-TYPICAL-OCCUPANCY   PIC 9(01)V9(02).
     05  AP-CALENDAR.
         10  CAL-IS-WEEKEND           PIC X(01).
             88  CAL-WEEKEND              VALUE 'Y'.
             88  CAL-NOT-WEEKEND          VALUE 'N'.
         10  CAL-IS-HOLIDAY           PIC X(01).
             88  CAL-HOLIDAY              VALUE 'Y'.
             88  CAL-NOT-HOLIDAY          VALUE 'N'.
         10  CAL-IS-LONG-WEEKEND      PIC X(01).
             88  CAL-LONG-WEEKEND         VALUE 'Y'.
             88  CAL-NOT-LONG-WEEKEND     VALUE 'N'.
         10  CAL-RELEVANT-HOLIDAY-COUNT PIC 9(03).
     05  AP-DEMAND.
         10  DEM-MAJOR-EVENTS-COUNT   PIC 9(03).
         10  DEM-TOTAL-VISITORS       PIC 9(07).
         10  DEM-EVENT-IMPACT-SCORE   PIC 9(02)V9(02).
         10  DEM-OVERALL-DEMAND-LEVEL PIC X(09).
     05  FILLER                   PIC X(10).
