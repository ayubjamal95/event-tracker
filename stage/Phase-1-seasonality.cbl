000100*****************************************************************
000200* Program:   1-SEASONALITY
000300* Author:    K. ROPITAL
000400* Purpose:   First stage of the surge-rating pipeline.  Reads one
000500*            ANALYSIS-REQUEST record per city/stay, works out the
000600*            calendar season, whether the stay falls in that
000700*            city's peak-tourism months, the resulting tourism
000800*            level and typical occupancy, and the length of stay
000900*            in nights, then hands the enlarged record on to
001000*            2-CALENDAR.
001100* Tectonics: cobc
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. 1-SEASONALITY.
001500 AUTHOR. K. ROPITAL.
001600 INSTALLATION. RATE-DESK SYSTEMS GROUP.
001700 DATE-WRITTEN. 03/11/1989.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - INTERNAL RATE DESK USE ONLY.
002000*****************************************************************
002100*    CHANGE LOG
002200*    ----------
002300*    03/11/1989  KR   REQ-114  Original cut of the seasonality
002400*                               step, split out of the old single
002500*                               rating batch so the season/peak
002600*                               table could be maintained on its
002700*                               own without touching the rating
002800*                               math.
002900*    14/02/1991  KR   REQ-131  Added typical-occupancy figure to
003000*                               the output block at the request of
003100*                               the yield desk.
003200*    21/01/1999  KR   Y2K-07   Reviewed date handling for the
003300*                               century rollover.  AP-CHECK-IN and
003400*                               AP-CHECK-OUT already carry a full
003500*                               four-digit year (see SURGPRM change
003600*                               of the same date); the Julian-day
003700*                               routine below was written against
003800*                               the four-digit year from day one
003900*                               and needs no change.
004000*    30/08/2000  FXM  REQ-290  Corrected the peak-month table for
004100*                               Paris -- September was missing.
004200*    09/04/2001  FXM  REQ-360  Reworked to write the enlarged
004300*                               ANALYSIS-PARAMETERS record (city,
004400*                               dates and events now travel with
004500*                               the seasonality block) instead of a
004600*                               narrow seasonality-only record, so
004700*                               the later stages only need the one
004800*                               growing record.
004900*    17/06/2003  JLM  REQ-402  Radius defaults to 30 KM here when
005000*                               the incoming request leaves it at
005100*                               zero, per the new default-radius
005200*                               rule from the parameter desk.
005300*    04/11/2003  JLM  REQ-411  Term-3 divisor in 1410-CALCULAR-JULIANO
005400*                               was 12 instead of 100 -- reconstructed
005500*                               weekday was garbage for nearly every
005600*                               date.  Corrected to match the working
005700*                               copy in Phase-4-baseline.cbl.
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. RATE-DESK-3090.
006200 OBJECT-COMPUTER. RATE-DESK-3090.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ANALYSIS-REQUEST-IN ASSIGN TO "ANALYSIS-REQUEST-IN"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-FS-REQUEST.
007000     SELECT SEASONALITY-STAGE-IN ASSIGN TO "SEASONALITY-STAGE-IN"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-FS-STAGE.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  ANALYSIS-REQUEST-IN
007600     LABEL RECORDS ARE STANDARD.
007700     COPY SURGPRM REPLACING ==AP-ANALYSIS-PARAMETERS== BY
007800                              ==RQ-RECORD==.
007900 FD  SEASONALITY-STAGE-IN
008000     LABEL RECORDS ARE STANDARD.
008100     COPY SURGPRM REPLACING ==AP-ANALYSIS-PARAMETERS== BY
008200                              ==SE-RECORD==.
008300 WORKING-STORAGE SECTION.
008400 01  WS-FILE-STATUSES.
008500     05  WS-FS-REQUEST            PIC X(02).
008600         88  WS-FS-REQUEST-OK         VALUE '00'.
008700         88  WS-FS-REQUEST-EOF        VALUE '10'.
008800     05  WS-FS-STAGE               PIC X(02).
008900         88  WS-FS-STAGE-OK           VALUE '00'.
009000     05  FILLER                   PIC X(06).
009100 01  WS-SWITCHES.
009200     05  WS-EOF-FLAG               PIC X(01).
009300         88  WS-EOF-YES                VALUE 'Y'.
009400         88  WS-EOF-NO                 VALUE 'N'.
009500     05  FILLER                   PIC X(09).
009600 01  WS-COUNTERS.
009700     05  WS-REQUESTS-READ          PIC 9(07) COMP.
009800     05  WS-REQUESTS-WRITTEN       PIC 9(07) COMP.
009900     05  FILLER                   PIC X(04).
010000 77  WS-CITY-UC                   PIC X(30).
010100 01  WS-DATE-IN-VIEW.
010200     05  WS-DATE-IN-X              PIC 9(08).
010300 01  WS-DATE-IN-PARTS REDEFINES WS-DATE-IN-VIEW.
010400     05  WS-DIN-CCYY               PIC 9(04).
010500     05  WS-DIN-MM                 PIC 9(02).
010600     05  WS-DIN-DD                 PIC 9(02).
010700 01  WS-DATE-OUT-VIEW.
010800     05  WS-DATE-OUT-X             PIC 9(08).
010900 01  WS-DATE-OUT-PARTS REDEFINES WS-DATE-OUT-VIEW.
011000     05  WS-DOUT-CCYY              PIC 9(04).
011100     05  WS-DOUT-MM                PIC 9(02).
011200     05  WS-DOUT-DD                PIC 9(02).
011300 01  WS-CITY-PEAK-VALUES.
011400     05  FILLER                    PIC X(10) VALUE 'BERLIN'.
011500     05  FILLER                    PIC 9(02) VALUE 6.
011600     05  FILLER                    PIC 9(02) VALUE 7.
011700     05  FILLER                    PIC 9(02) VALUE 8.
011800     05  FILLER                    PIC 9(02) VALUE 12.
011900     05  FILLER                    PIC X(10) VALUE 'PARIS'.
012000     05  FILLER                    PIC 9(02) VALUE 4.
012100     05  FILLER                    PIC 9(02) VALUE 5.
012200     05  FILLER                    PIC 9(02) VALUE 6.
012300     05  FILLER                    PIC 9(02) VALUE 9.
012400     05  FILLER                    PIC X(10) VALUE 'LONDON'.
012500     05  FILLER                    PIC 9(02) VALUE 6.
012600     05  FILLER                    PIC 9(02) VALUE 7.
012700     05  FILLER                    PIC 9(02) VALUE 8.
012800     05  FILLER                    PIC 9(02) VALUE 12.
012900 01  WS-CITY-PEAK-TABLE REDEFINES WS-CITY-PEAK-VALUES.
013000     05  WS-CP-ENTRY OCCURS 3 TIMES INDEXED BY WS-CP-IDX.
013100         10  WS-CP-CITY            PIC X(10).
013200         10  WS-CP-MONTH           PIC 9(02) OCCURS 4 TIMES
013300                                        INDEXED BY WS-CP-MO-IDX.
013400 01  WS-JULIAN-CALC.
013500     05  WS-JC-YEAR                PIC S9(06) COMP.
013600     05  WS-JC-MONTH               PIC S9(04) COMP.
013700     05  WS-JC-DAY                 PIC S9(04) COMP.
013800     05  WS-JC-ADJ                 PIC S9(04) COMP.
013900     05  WS-JC-T1-SUM              PIC S9(09) COMP.
014000     05  WS-JC-T1-PROD             PIC S9(09) COMP.
014100     05  WS-JC-TERM-1              PIC S9(09) COMP.
014200     05  WS-JC-T2-SUM              PIC S9(09) COMP.
014300     05  WS-JC-T2-PROD             PIC S9(09) COMP.
014400     05  WS-JC-TERM-2              PIC S9(09) COMP.
014500     05  WS-JC-T3-SUM              PIC S9(09) COMP.
014600     05  WS-JC-T3-DIV              PIC S9(09) COMP.
014700     05  WS-JC-T3-PROD             PIC S9(09) COMP.
014800     05  WS-JC-TERM-3              PIC S9(09) COMP.
014900     05  WS-JC-JULIAN              PIC S9(09) COMP.
015000     05  FILLER                   PIC X(08).
015100 01  WS-JULIAN-RESULTS.
015200     05  WS-JULIAN-IN              PIC S9(09) COMP.
015300     05  WS-JULIAN-OUT             PIC S9(09) COMP.
015400     05  FILLER                   PIC X(08).
015500 01  WS-MISC-AREAS.
015600     05  FILLER                    PIC X(20).
015700 PROCEDURE DIVISION.
015800 0000-MAIN-DRIVER.
015900     PERFORM 0100-INICIAR-PROCESO.
016000     PERFORM 0200-PROCESAR-PETICIONES UNTIL WS-EOF-YES.
016100     PERFORM 8000-TERMINAR-PROCESO.
016200     GO TO 9999-FIN-PGM.
016300*
016400* Open both files and prime the read for the main loop below.
016500*
016600 0100-INICIAR-PROCESO.
016700     OPEN INPUT ANALYSIS-REQUEST-IN.
016800     OPEN OUTPUT SEASONALITY-STAGE-IN.
016900     MOVE 'N' TO WS-EOF-FLAG.
017000     MOVE ZERO TO WS-REQUESTS-READ.
017100     MOVE ZERO TO WS-REQUESTS-WRITTEN.
017200     PERFORM 2000-LEER-PETICION THRU 2000-EXIT.
017300 0100-EXIT.
017400     EXIT.
017500*
017600* One pass of the driving loop: run the seasonality rules against
017700* the record already in RQ-RECORD, write it on, then read ahead.
017800*
017900 0200-PROCESAR-PETICIONES.
018000     PERFORM 1000-DETERMINAR-ESTACION THRU 1000-EXIT.
018100     PERFORM 1100-DETERMINAR-PICO THRU 1100-EXIT.
018200     PERFORM 1200-DETERMINAR-TURISMO THRU 1200-EXIT.
018300     PERFORM 1300-DETERMINAR-OCUPACION THRU 1300-EXIT.
018400     PERFORM 1400-CALCULAR-NOCHES THRU 1400-EXIT.
018500     PERFORM 2500-ESCRIBIR-SALIDA THRU 2500-EXIT.
018600     PERFORM 2000-LEER-PETICION THRU 2000-EXIT.
018700 0200-EXIT.
018800     EXIT.
018900*
019000* Season is a straight function of the check-in month.  Dec/Jan/
019100* Feb is winter, Mar/Apr/May spring, Jun/Jul/Aug summer, the rest
019200* autumn.
019300*
019400 1000-DETERMINAR-ESTACION.
019500     MOVE AP-CHECK-IN OF RQ-RECORD TO WS-DATE-IN-X.
019600     IF WS-DIN-MM = 12 OR WS-DIN-MM = 1 OR WS-DIN-MM = 2
019700         SET SEAS-WINTER OF RQ-RECORD TO TRUE
019800     ELSE
019900         IF WS-DIN-MM = 3 OR WS-DIN-MM = 4 OR WS-DIN-MM = 5
020000             SET SEAS-SPRING OF RQ-RECORD TO TRUE
020100         ELSE
020200             IF WS-DIN-MM = 6 OR WS-DIN-MM = 7 OR WS-DIN-MM = 8
020300                 SET SEAS-SUMMER OF RQ-RECORD TO TRUE
020400             ELSE
020500                 SET SEAS-AUTUMN OF RQ-RECORD TO TRUE
020600             END-IF
020700         END-IF
020800     END-IF.
020900 1000-EXIT.
021000     EXIT.
021100*
021200* Peak-season lookup.  WS-CITY-PEAK-TABLE carries the fixed list
021300* of peak months for the three cities the desk tracks by hand;
021400* every other city is never in peak by this rule.
021500*
021600 1100-DETERMINAR-PICO.
021700     MOVE SPACES TO WS-CITY-UC.
021800     MOVE AP-CITY OF RQ-RECORD TO WS-CITY-UC.
021900     INSPECT WS-CITY-UC CONVERTING
022000         'abcdefghijklmnopqrstuvwxyz' TO
022100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022200     SET SEAS-NOT-PEAK OF RQ-RECORD TO TRUE.
022300     SET WS-CP-IDX TO 1.
022400 1100-BUSCAR-CIUDAD.
022500     IF WS-CP-IDX > 3
022600         GO TO 1100-EXIT
022700     END-IF.
022800     IF WS-CP-CITY (WS-CP-IDX) = WS-CITY-UC (1:10)
022900         PERFORM 1110-BUSCAR-MES THRU 1110-EXIT
023000         GO TO 1100-EXIT
023100     END-IF.
023200     SET WS-CP-IDX UP BY 1.
023300     GO TO 1100-BUSCAR-CIUDAD.
023400 1100-EXIT.
023500     EXIT.
023600*
023700 1110-BUSCAR-MES.
023800     SET WS-CP-MO-IDX TO 1.
023900 1110-COMPARAR-MES.
024000     IF WS-CP-MO-IDX > 4
024100         GO TO 1110-EXIT
024200     END-IF.
024300     IF WS-CP-MONTH (WS-CP-IDX, WS-CP-MO-IDX) = WS-DIN-MM
024400         SET SEAS-PEAK OF RQ-RECORD TO TRUE
024500         GO TO 1110-EXIT
024600     END-IF.
024700     SET WS-CP-MO-IDX UP BY 1.
024800     GO TO 1110-COMPARAR-MES.
024900 1110-EXIT.
025000     EXIT.
025100*
025200* Tourism level: peak stays are always high; outside peak, the
025300* height of summer (Jun/Jul/Aug) still counts as medium traffic,
025400* the depth of winter (Jan/Feb) is treated as low, everything else
025500* medium.
025600*
025700 1200-DETERMINAR-TURISMO.
025800     IF SEAS-PEAK OF RQ-RECORD
025900         MOVE 'high     ' TO SEAS-TOURISM-LEVEL OF RQ-RECORD
026000     ELSE
026100         IF WS-DIN-MM = 6 OR WS-DIN-MM = 7 OR WS-DIN-MM = 8
026200             MOVE 'medium   ' TO SEAS-TOURISM-LEVEL OF RQ-RECORD
026300         ELSE
026400             IF WS-DIN-MM = 1 OR WS-DIN-MM = 2
026500                 MOVE 'low      ' TO SEAS-TOURISM-LEVEL OF RQ-RECORD
026600             ELSE
026700                 MOVE 'medium   ' TO SEAS-TOURISM-LEVEL OF RQ-RECORD
026800             END-IF
026900         END-IF
027000     END-IF.
027100 1200-EXIT.
027200     EXIT.
027300*
027400* Typical occupancy feeds the demand-indicator step downstream --
027500* peak nights run at .85, plain summer at .70, plain winter at
027600* .60, spring/autumn at .65.
027700*
027800 1300-DETERMINAR-OCUPACION.
027900     IF SEAS-PEAK OF RQ-RECORD
028000         MOVE .85 TO SEAS-TYPICAL-OCCUPANCY OF RQ-RECORD
028100     ELSE
028200         IF SEAS-SUMMER OF RQ-RECORD
028300             MOVE .70 TO SEAS-TYPICAL-OCCUPANCY OF RQ-RECORD
028400         ELSE
028500             IF SEAS-WINTER OF RQ-RECORD
028600                 MOVE .60 TO SEAS-TYPICAL-OCCUPANCY OF RQ-RECORD
028700             ELSE
028800                 MOVE .65 TO SEAS-TYPICAL-OCCUPANCY OF RQ-RECORD
028900             END-IF
029000         END-IF
029100     END-IF.
029200 1300-EXIT.
029300     EXIT.
029400*
029500* Length of stay in nights, and the default-radius rule the
029600* parameter desk asked for in REQ-402 (a zero radius on the
029700* incoming request means "use our standard 30 KM catchment").
029800*
029900 1400-CALCULAR-NOCHES.
030000     IF AP-RADIUS-KM OF RQ-RECORD = ZERO
030100         MOVE 30 TO AP-RADIUS-KM OF RQ-RECORD
030200     END-IF.
030300     MOVE AP-CHECK-IN OF RQ-RECORD TO WS-DATE-IN-X.
030400     MOVE AP-CHECK-OUT OF RQ-RECORD TO WS-DATE-OUT-X.
030500     MOVE WS-DIN-CCYY TO WS-JC-YEAR.
030600     MOVE WS-DIN-MM TO WS-JC-MONTH.
030700     MOVE WS-DIN-DD TO WS-JC-DAY.
030800     PERFORM 1410-CALCULAR-JULIANO THRU 1410-EXIT.
030900     MOVE WS-JC-JULIAN TO WS-JULIAN-IN.
031000     MOVE WS-DOUT-CCYY TO WS-JC-YEAR.
031100     MOVE WS-DOUT-MM TO WS-JC-MONTH.
031200     MOVE WS-DOUT-DD TO WS-JC-DAY.
031300     PERFORM 1410-CALCULAR-JULIANO THRU 1410-EXIT.
031400     MOVE WS-JC-JULIAN TO WS-JULIAN-OUT.
031500     COMPUTE AP-NIGHTS OF RQ-RECORD =
031600         WS-JULIAN-OUT - WS-JULIAN-IN.
031700 1400-EXIT.
031800     EXIT.
031900*
032000* Fliegel & Van Flandern integer Julian-day-number conversion.
032100* Kept as its own paragraph and PERFORMed twice above rather than
032200* written out longhand, since the desk has needed the same
032300* conversion in three other rating programs over the years.  Each
032400* division below is computed into its own field on purpose, so the
032500* truncation happens at every intermediate step the way the
032600* published algorithm expects, not just once at the end.
032700*
032800 1410-CALCULAR-JULIANO.
032900     COMPUTE WS-JC-ADJ = (WS-JC-MONTH - 14) / 12.
033000     COMPUTE WS-JC-T1-SUM = WS-JC-YEAR + 4800 + WS-JC-ADJ.
033100     COMPUTE WS-JC-T1-PROD = WS-JC-T1-SUM * 1461.
033200     COMPUTE WS-JC-TERM-1 = WS-JC-T1-PROD / 4.
033300     COMPUTE WS-JC-T2-SUM =
033400         WS-JC-MONTH - 2 - (WS-JC-ADJ * 12).
033500     COMPUTE WS-JC-T2-PROD = WS-JC-T2-SUM * 367.
033600     COMPUTE WS-JC-TERM-2 = WS-JC-T2-PROD / 12.
033700     COMPUTE WS-JC-T3-SUM = WS-JC-YEAR + 4900 + WS-JC-ADJ.
033800*    REQ-411 04/11/2003 JLM -- divide by 100 here, not 12.
033900     COMPUTE WS-JC-T3-DIV = WS-JC-T3-SUM / 100.
034000     COMPUTE WS-JC-T3-PROD = WS-JC-T3-DIV * 3.
034100     COMPUTE WS-JC-TERM-3 = WS-JC-T3-PROD / 4.
034200     COMPUTE WS-JC-JULIAN =
034300         WS-JC-DAY - 32075 + WS-JC-TERM-1 + WS-JC-TERM-2
034400             - WS-JC-TERM-3.
034500 1410-EXIT.
034600     EXIT.
034700*
034800* Read one request record; end of file drops us straight to the
034900* switch that stops the main driving loop.
035000*
035100 2000-LEER-PETICION.
035200     READ ANALYSIS-REQUEST-IN
035300         AT END
035400             SET WS-EOF-YES TO TRUE
035500             GO TO 2000-EXIT
035600         NOT AT END
035700             ADD 1 TO WS-REQUESTS-READ
035800     END-READ.
035900 2000-EXIT.
036000     EXIT.
036100*
036200* Carry every request field across untouched, then lay the output
036300* record down for 2-CALENDAR to pick up.
036400*
036500 2500-ESCRIBIR-SALIDA.
036600     MOVE CORRESPONDING RQ-RECORD TO SE-RECORD.
036700     WRITE SE-RECORD.
036800     ADD 1 TO WS-REQUESTS-WRITTEN.
036900 2500-EXIT.
037000     EXIT.
037100*
037200 8000-TERMINAR-PROCESO.
037300     CLOSE ANALYSIS-REQUEST-IN.
037400     CLOSE SEASONALITY-STAGE-IN.
037500 8000-EXIT.
037600     EXIT.
037700*
037800 9999-FIN-PGM.
037900     STOP RUN.
