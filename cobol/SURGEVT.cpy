000100*****************************************************************
000200* Copybook:  SURGEVT
000300* Author:    K. ROPITAL
000400* Purpose:   Layout of one nearby-event extract record, as read
000500*            from EVENTS-IN by 3-PARAMETERS and packed into the
000600*            AP-EVENTS table of the ANALYSIS-PARAMETERS record
000700*            (SURGPRM) one row at a time.
000800* Tectonics: cobc
000900*****************************************************************
001000*    CHANGE LOG
001100*    ----------
001200*    03/11/1989  KR   REQ-114  Original cut, pulled out of the
001300*                               phase-3 and phase-5 programs so
001400*                               both share one event layout.
001500*    21/01/1999  KR   Y2K-07   Confirmed EV fields carry no date
001600*                               subfields of their own; no century
001700*                               windowing required in this block.
001800*    17/06/2003  JLM  REQ-402  Widened EV-EVENT-NAME from X(40)
001900*                               to X(60) to match the longer event
002000*                               titles coming out of the search feed.
002100*****************************************************************
002200 01  EV-EVENEMENT.
002300     05  EV-EVENT-ID              PIC X(20).
002400     05  EV-EVENT-NAME            PIC X(60).
002500     05  EV-IMPACT-LEVEL          PIC X(08).
002600         88  EV-IMPACT-CRITICAL       VALUE 'critical'.
002700         88  EV-IMPACT-HIGH           VALUE 'high'.
002800         88  EV-IMPACT-MEDIUM         VALUE 'medium'.
002900         88  EV-IMPACT-LOW            VALUE 'low'.
003000     05  EV-EXPECTED-VISITORS     PIC 9(07).
003100     05  EV-DISTANCE-KM           PIC 9(03)V9(01).
003200     05  FILLER                   PIC X(05).
