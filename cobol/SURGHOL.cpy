000100*****************************************************************
000200* Copybook:  SURGHOL
000300* Author:    K. ROPITAL
000400* Purpose:   Layout of one public-holiday reference record, as
000500*            loaded whole into HOL-TABLE by 2-CALENDAR and
000600*            scanned linearly for the isHoliday / isLongWeekend
000700*            predicates -- no key lookup is used against this
000800*            table, matching the way the source keeps its
000900*            holiday list in memory for the run.
001000* Tectonics: cobc
001100*****************************************************************
001200*    CHANGE LOG
001300*    ----------
001400*    03/11/1989  KR   REQ-114  Original cut.
001500*    21/01/1999  KR   Y2K-07   HOL-DATE confirmed CCYYMMDD, eight
001600*                               positions, century included; no
001700*                               windowing logic needed downstream.
001800*    09/04/2001  FXM  REQ-360  Added HOL-IS-NATIONAL so regional
001900*                               closures can be told apart from
002000*                               national ones on the long-weekend
002100*                               scan.
002200*****************************************************************
002300 01  HOL-FERIE.
002400     05  HOL-NAME                 PIC X(40).
002500     05  HOL-DATE                 PIC 9(08).
002600     05  HOL-TYPE                 PIC X(10).
002700         88  HOL-TYPE-PUBLIC          VALUE 'PUBLIC'.
002800         88  HOL-TYPE-BANK            VALUE 'BANK'.
002900         88  HOL-TYPE-SCHOOL          VALUE 'SCHOOL'.
003000     05  HOL-IS-NATIONAL          PIC X(01).
003100         88  HOL-NATIONAL             VALUE 'Y'.
003200         88  HOL-NOT-NATIONAL         VALUE 'N'.
003300     05  FILLER                   PIC X(11).
