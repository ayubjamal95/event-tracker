000100*****************************************************************
000200* Copybook:  SURGBASE
000300* Author:    K. ROPITAL
000400* Purpose:   Layout of one city-baseline reference record, as
000500*            loaded into CB-TABLE by 4-BASELINE and searched
000600*            with SEARCH ALL on the lower-cased city key.
000700* Tectonics: cobc
000800*****************************************************************
000900*    CHANGE LOG
001000*    ----------
001100*    03/11/1989  KR   REQ-114  Original cut.
001200*    17/06/2003  JLM  REQ-402  Widened CB-BASE-PRICE from 9(4)V99
001300*                               to 9(5)V99 -- table now carries a
001400*                               couple of cities priced above
001500*                               999.99 a night.
001600*****************************************************************
001700 01  CB-VILLE-BASE.
001800     05  CB-CITY                  PIC X(20).
001900     05  CB-BASE-PRICE            PIC 9(05)V9(02).
002000     05  FILLER                   PIC X(03).
