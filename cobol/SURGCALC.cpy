000100*****************************************************************
000200* Copybook:  SURGCALC
000300* Author:    F.X. MARCHEIX
000400* Purpose:   Master layout of one SURGE-CALCULATION record --
000500*            the flattened output of a surge rating, written by
000600*            5-SURGE to SURGE-REPORT-OUT and read back by
000700*            6-REPORT for the run-summary listing.  Carries the
000800*            contributing FACTOR rows and the (at most two)
000900*            RECOMMENDATION rows inline, with count fields
001000*            marking how many of each OCCURS table are in use.
001100* Tectonics: cobc
001200*****************************************************************
001300*    CHANGE LOG
001400*    ----------
001500*    25/03/1990  FXM  REQ-118  Original cut -- surge percentage,
001600*                               category and confidence only.
001700*    21/01/1999  FXM  Y2K-07   No date subfields in this record;
001800*                               reviewed and left unchanged.
001900*    09/04/2001  FXM  REQ-360  Added SC-FACTORS (OCCURS 10) and
002000*                               SC-PRIMARY-DRIVER so the detail of
002100*                               a rating survives past end-of-job.
002200*    17/06/2003  JLM  REQ-402  Added SC-RECOMMENDATIONS (OCCURS 2)
002300*                               and the four SC-*-WEIGHT fields so
002400*                               the weights used on a given run are
002500*                               traceable from the output alone.
002600*****************************************************************
002700 01  SC-SURGE-CALCULATION.
002800     05  SC-SURGE-PCT             PIC S9(05)V9(02).
002900     05  SC-MODEL-SURGE           PIC S9(05)V9(02).
003000     05  SC-SURGE-CATEGORY        PIC X(10).
003100         88  SC-CAT-VERY-HIGH         VALUE 'VERY_HIGH'.
003200         88  SC-CAT-HIGH              VALUE 'HIGH'.
003300         88  SC-CAT-MODERATE          VALUE 'MODERATE'.
003400         88  SC-CAT-LOW               VALUE 'LOW'.
003500         88  SC-CAT-MINIMAL           VALUE 'MINIMAL'.
003600     05  SC-PRIMARY-DRIVER        PIC X(30).
003700     05  SC-CONFIDENCE-LEVEL      PIC 9(01)V9(02).
003800     05  SC-SURGE-JUSTIFIED       PIC X(01).
003900         88  SC-JUSTIFIED             VALUE 'Y'.
004000         88  SC-NOT-JUSTIFIED         VALUE 'N'.
004100     05  SC-EXPLANATION           PIC X(200).
004200     05  SC-MODE                  PIC X(12).
004300         88  SC-MODE-STANDARD         VALUE 'standard'.
004400         88  SC-MODE-CONSERVATIVE     VALUE 'conservative'.
004500         88  SC-MODE-AGGRESSIVE       VALUE 'aggressive'.
004600     05  SC-EVENT-WEIGHT          PIC 9(01)V9(02).
004700     05  SC-SEASONALITY-WEIGHT    PIC 9(01)V9(02).
004800     05  SC-CALENDAR-WEIGHT       PIC 9(01)V9(02).
004900     05  SC-DEMAND-WEIGHT         PIC 9(01)V9(02).
005000     05  SC-FACTOR-COUNT          PIC 9(02).
005100     05  SC-FACTORS OCCURS 10 TIMES
005200             INDEXED BY SC-FACTOR-IDX.
005300         10  FAC-NAME                 PIC X(30).
005400         10  FAC-DESCRIPTION          PIC X(80).
005500         10  FAC-IMPACT-PCT           PIC S9(05)V9(02).
005600         10  FAC-WEIGHT               PIC 9(01)V9(02).
005700         10  FAC-SEVERITY             PIC X(08).
005800             88  FAC-SEV-LOW              VALUE 'low'.
005900             88  FAC-SEV-MEDIUM           VALUE 'medium'.
006000             88  FAC-SEV-HIGH             VALUE 'high'.
006100     05  SC-REC-COUNT             PIC 9(01).
006200     05  SC-RECOMMENDATIONS OCCURS 2 TIMES
006300             INDEXED BY SC-REC-IDX.
006400         10  REC-TYPE                 PIC X(20).
006500         10  REC-SUGGESTION           PIC X(60).
006600         10  REC-POTENTIAL-SAVING     PIC S9(05)V9(02).
006700         10  REC-URGENCY              PIC X(06).
006800             88  REC-URGENT-HIGH          VALUE 'high'.
006900             88  REC-URGENT-MEDIUM        VALUE 'medium'.
007000     05  SC-ANALYSIS-CITY         PIC X(20).
007100     05  FILLER                   PIC X(10).
