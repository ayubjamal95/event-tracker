000100*****************************************************************
000200* Program:   2-CALENDAR
000300* Author:    K. ROPITAL
000400* Purpose:   Second stage of the surge-rating pipeline.  Loads the
000500*            country's holiday list once at start of run, then for
000600*            each record out of 1-SEASONALITY works out whether
000700*            the check-in date is a weekend, a holiday, or sits on
000800*            a long weekend, and counts the holidays that fall
000900*            inside the stay itself.  Hands the enlarged record on
001000*            to 3-PARAMETERS.
001100* Tectonics: cobc
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. 2-CALENDAR.
001500 AUTHOR. K. ROPITAL.
001600 INSTALLATION. RATE-DESK SYSTEMS GROUP.
001700 DATE-WRITTEN. 03/11/1989.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - INTERNAL RATE DESK USE ONLY.
002000*****************************************************************
002100*    CHANGE LOG
002200*    ----------
002300*    03/11/1989  KR   REQ-114  Original cut -- weekend and holiday
002400*                               flags only, no long-weekend test.
002500*    22/05/1993  KR   REQ-166  Added the long-weekend predicate;
002600*                               the yield desk wanted Friday and
002700*                               Monday holidays treated as bridging
002800*                               a full three- or four-day break.
002900*    21/01/1999  KR   Y2K-07   Confirmed HOL-DATE and AP-CHECK-IN
003000*                               both carry a full four-digit year;
003100*                               the day-of-week routine below works
003200*                               from the four-digit year and needs
003300*                               no windowing.
003400*    09/04/2001  FXM  REQ-360  Reworked onto the shared
003500*                               ANALYSIS-PARAMETERS record; holiday
003600*                               table load moved to a one-time step
003700*                               at start of run rather than once
003800*                               per record.
003900*    17/06/2003  JLM  REQ-402  Added the relevant-holiday count so
004000*                               the run log can show how many
004100*                               holidays fall inside the stay,
004200*                               without carrying the whole list.
004300*    04/11/2003  JLM  REQ-411  Term-3 divisor in 1410-CALCULAR-JULIANO
004400*                               was 12 instead of 100, same slip as
004500*                               in Phase-1-seasonality.cbl -- weekend
004600*                               and long-weekend flags below were
004700*                               keying off the wrong day of the week.
004800*                               Corrected.
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. RATE-DESK-3090.
005300 OBJECT-COMPUTER. RATE-DESK-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SEASONALITY-STAGE-IN ASSIGN TO "SEASONALITY-STAGE-IN"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-FS-SEASONAL.
006100     SELECT CALENDAR-STAGE-IN ASSIGN TO "CALENDAR-STAGE-IN"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-FS-CALENDAR.
006400     SELECT HOLIDAYS-IN ASSIGN TO "HOLIDAYS-IN"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-FS-HOLIDAYS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SEASONALITY-STAGE-IN
007000     LABEL RECORDS ARE STANDARD.
007100     COPY SURGPRM REPLACING ==AP-ANALYSIS-PARAMETERS== BY
007200                              ==SE-RECORD==.
007300 FD  CALENDAR-STAGE-IN
007400     LABEL RECORDS ARE STANDARD.
007500     COPY SURGPRM REPLACING ==AP-ANALYSIS-PARAMETERS== BY
007600                              ==CS-RECORD==.
007700 FD  HOLIDAYS-IN
007800     LABEL RECORDS ARE STANDARD.
007900     COPY SURGHOL REPLACING ==HOL-FERIE== BY ==HD-RECORD==.
008000 WORKING-STORAGE SECTION.
008100 01  WS-FILE-STATUSES.
008200     05  WS-FS-SEASONAL            PIC X(02).
008300         88  WS-FS-SEASONAL-OK         VALUE '00'.
008400     05  WS-FS-CALENDAR            PIC X(02).
008500         88  WS-FS-CALENDAR-OK         VALUE '00'.
008600     05  WS-FS-HOLIDAYS            PIC X(02).
008700         88  WS-FS-HOLIDAYS-OK         VALUE '00'.
008800     05  FILLER                    PIC X(04).
008900 01  WS-SWITCHES.
009000     05  WS-EOF-FLAG               PIC X(01).
009100         88  WS-EOF-YES                VALUE 'Y'.
009200         88  WS-EOF-NO                 VALUE 'N'.
009300     05  WS-HOL-EOF-FLAG           PIC X(01).
009400         88  WS-HOL-EOF-YES            VALUE 'Y'.
009500         88  WS-HOL-EOF-NO             VALUE 'N'.
009600     05  FILLER                    PIC X(08).
009700 01  WS-COUNTERS.
009800     05  WS-RECORDS-READ           PIC 9(07) COMP.
009900     05  WS-RECORDS-WRITTEN        PIC 9(07) COMP.
010000     05  WS-HOLIDAY-COUNT          PIC 9(04) COMP.
010100     05  FILLER                    PIC X(04).
010200 77  WS-HOL-IDX                    PIC 9(04) COMP.
010300 01  WS-HOLIDAY-TABLE.
010400     05  WS-HOL-ENTRY OCCURS 200 TIMES
010500             INDEXED BY WS-HOL-TAB-IDX.
010600         10  WS-HOL-NAME           PIC X(40).
010700         10  WS-HOL-DATE           PIC 9(08).
010800         10  WS-HOL-TYPE           PIC X(10).
010900         10  WS-HOL-IS-NATIONAL    PIC X(01).
011000 01  WS-DATE-IN-VIEW.
011100     05  WS-DATE-IN-X              PIC 9(08).
011200 01  WS-DATE-IN-PARTS REDEFINES WS-DATE-IN-VIEW.
011300     05  WS-DIN-CCYY               PIC 9(04).
011400     05  WS-DIN-MM                 PIC 9(02).
011500     05  WS-DIN-DD                 PIC 9(02).
011600 01  WS-HOL-DATE-VIEW.
011700     05  WS-HDATE-X                PIC 9(08).
011800 01  WS-HOL-DATE-PARTS REDEFINES WS-HOL-DATE-VIEW.
011900     05  WS-HDATE-CCYY             PIC 9(04).
012000     05  WS-HDATE-MM               PIC 9(02).
012100     05  WS-HDATE-DD               PIC 9(02).
012200 01  WS-DAY-NAME-VALUES.
012300     05  FILLER                    PIC X(03) VALUE 'SUN'.
012400     05  FILLER                    PIC X(03) VALUE 'MON'.
012500     05  FILLER                    PIC X(03) VALUE 'TUE'.
012600     05  FILLER                    PIC X(03) VALUE 'WED'.
012700     05  FILLER                    PIC X(03) VALUE 'THU'.
012800     05  FILLER                    PIC X(03) VALUE 'FRI'.
012900     05  FILLER                    PIC X(03) VALUE 'SAT'.
013000 01  WS-DAY-NAME-TABLE REDEFINES WS-DAY-NAME-VALUES.
013100     05  WS-DAY-NAME OCCURS 7 TIMES
013200             INDEXED BY WS-DAY-IDX
013300             PIC X(03).
013400 01  WS-JULIAN-CALC.
013500     05  WS-JC-YEAR                PIC S9(06) COMP.
013600     05  WS-JC-MONTH               PIC S9(04) COMP.
013700     05  WS-JC-DAY                 PIC S9(04) COMP.
013800     05  WS-JC-ADJ                 PIC S9(04) COMP.
013900     05  WS-JC-T1-SUM              PIC S9(09) COMP.
014000     05  WS-JC-T1-PROD             PIC S9(09) COMP.
014100     05  WS-JC-TERM-1              PIC S9(09) COMP.
014200     05  WS-JC-T2-SUM              PIC S9(09) COMP.
014300     05  WS-JC-T2-PROD             PIC S9(09) COMP.
014400     05  WS-JC-TERM-2              PIC S9(09) COMP.
014500     05  WS-JC-T3-SUM              PIC S9(09) COMP.
014600     05  WS-JC-T3-DIV              PIC S9(09) COMP.
014700     05  WS-JC-T3-PROD             PIC S9(09) COMP.
014800     05  WS-JC-TERM-3              PIC S9(09) COMP.
014900     05  WS-JC-JULIAN              PIC S9(09) COMP.
015000     05  FILLER                    PIC X(08).
015100 01  WS-DOW-WORK.
015200     05  WS-JULIAN-CHECKIN         PIC S9(09) COMP.
015300     05  WS-JULIAN-HOLIDAY         PIC S9(09) COMP.
015400     05  WS-JULIAN-DIFF            PIC S9(09) COMP.
015500     05  WS-DOW-CHECKIN            PIC 9(01) COMP.
015600     05  WS-DOW-HOLIDAY            PIC 9(01) COMP.
015700     05  WS-DOW-MOD-WORK           PIC S9(09) COMP.
015800     05  WS-DOW-QUOTIENT           PIC S9(09) COMP.
015900     05  WS-DAY-NAME-OUT           PIC X(03).
016000     05  FILLER                    PIC X(08).
016100 PROCEDURE DIVISION.
016200 0000-MAIN-DRIVER.
016300     PERFORM 0100-INICIAR-PROCESO.
016400     PERFORM 0200-PROCESAR-REGISTROS UNTIL WS-EOF-YES.
016500     PERFORM 8000-TERMINAR-PROCESO.
016600     GO TO 9999-FIN-PGM.
016700*
016800 0100-INICIAR-PROCESO.
016900     OPEN INPUT SEASONALITY-STAGE-IN.
017000     OPEN OUTPUT CALENDAR-STAGE-IN.
017100     MOVE 'N' TO WS-EOF-FLAG.
017200     MOVE ZERO TO WS-RECORDS-READ.
017300     MOVE ZERO TO WS-RECORDS-WRITTEN.
017400     PERFORM 1000-CARGAR-FERIADOS THRU 1000-EXIT.
017500     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
017600 0100-EXIT.
017700     EXIT.
017800*
017900* Loads the whole holiday reference file into WS-HOLIDAY-TABLE once
018000* for the run; the source keeps this list in memory per
018100* country/year, and one run of this job is scoped to a single
018200* country/year batch, so a single load at start of run is
018300* equivalent.
018400*
018500 1000-CARGAR-FERIADOS.
018600     MOVE ZERO TO WS-HOLIDAY-COUNT.
018700     MOVE 'N' TO WS-HOL-EOF-FLAG.
018800     OPEN INPUT HOLIDAYS-IN.
018900 1000-LEER-FERIADO.
019000     READ HOLIDAYS-IN
019100         AT END
019200             SET WS-HOL-EOF-YES TO TRUE
019300             GO TO 1000-CERRAR
019400         NOT AT END
019500             CONTINUE
019600     END-READ.
019700     IF WS-HOLIDAY-COUNT < 200
019800         ADD 1 TO WS-HOLIDAY-COUNT
019900         MOVE HOL-NAME OF HD-RECORD
020000             TO WS-HOL-NAME (WS-HOLIDAY-COUNT)
020100         MOVE HOL-DATE OF HD-RECORD
020200             TO WS-HOL-DATE (WS-HOLIDAY-COUNT)
020300         MOVE HOL-TYPE OF HD-RECORD
020400             TO WS-HOL-TYPE (WS-HOLIDAY-COUNT)
020500         MOVE HOL-IS-NATIONAL OF HD-RECORD
020600             TO WS-HOL-IS-NATIONAL (WS-HOLIDAY-COUNT)
020700     END-IF.
020800     GO TO 1000-LEER-FERIADO.
020900 1000-CERRAR.
021000     CLOSE HOLIDAYS-IN.
021100 1000-EXIT.
021200     EXIT.
021300*
021400 0200-PROCESAR-REGISTROS.
021500     MOVE AP-CHECK-IN OF SE-RECORD TO WS-DATE-IN-X.
021600     MOVE WS-DIN-CCYY TO WS-JC-YEAR.
021700     MOVE WS-DIN-MM TO WS-JC-MONTH.
021800     MOVE WS-DIN-DD TO WS-JC-DAY.
021900     PERFORM 1410-CALCULAR-JULIANO THRU 1410-EXIT.
022000     MOVE WS-JC-JULIAN TO WS-JULIAN-CHECKIN.
022100     COMPUTE WS-DOW-MOD-WORK = WS-JULIAN-CHECKIN + 1.
022200     DIVIDE WS-DOW-MOD-WORK BY 7 GIVING WS-DOW-QUOTIENT
022300         REMAINDER WS-DOW-CHECKIN.
022400     MOVE WS-DAY-NAME (WS-DOW-CHECKIN + 1) TO WS-DAY-NAME-OUT.
022500     DISPLAY 'PROCESSING ' AP-CITY OF SE-RECORD
022600         ' CHECK-IN ' WS-DATE-IN-X ' (' WS-DAY-NAME-OUT ')'.
022700     PERFORM 2100-ES-FIN-DE-SEMANA THRU 2100-EXIT.
022800     PERFORM 2200-ES-FERIADO THRU 2200-EXIT.
022900     PERFORM 2300-ES-PUENTE THRU 2300-EXIT.
023000     PERFORM 2400-FERIADOS-RELEVANTES THRU 2400-EXIT.
023100     PERFORM 2500-ESCRIBIR-SALIDA THRU 2500-EXIT.
023200     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
023300 0200-EXIT.
023400     EXIT.
023500*
023600* Weekend for calendar-factor purposes is Saturday or Sunday --
023700* note this is a different test from the Friday/Saturday premium
023800* the baseline-price step applies; the two are not the same rule
023900* and must not be merged.
024000*
024100 2100-ES-FIN-DE-SEMANA.
024200     IF WS-DOW-CHECKIN = 0 OR WS-DOW-CHECKIN = 6
024300         SET CAL-WEEKEND OF SE-RECORD TO TRUE
024400     ELSE
024500         SET CAL-NOT-WEEKEND OF SE-RECORD TO TRUE
024600     END-IF.
024700 2100-EXIT.
024800     EXIT.
024900*
025000* Linear scan of the holiday table for an exact date match -- the
025100* source has no key lookup here either, it is a small list scanned
025200* every time.
025300*
025400 2200-ES-FERIADO.
025500     SET CAL-NOT-HOLIDAY OF SE-RECORD TO TRUE.
025600     IF WS-HOLIDAY-COUNT = ZERO
025700         GO TO 2200-EXIT
025800     END-IF.
025900     SET WS-HOL-TAB-IDX TO 1.
026000 2200-COMPARAR.
026100     IF WS-HOL-TAB-IDX > WS-HOLIDAY-COUNT
026200         GO TO 2200-EXIT
026300     END-IF.
026400     IF WS-HOL-DATE (WS-HOL-TAB-IDX) = AP-CHECK-IN OF SE-RECORD
026500         SET CAL-HOLIDAY OF SE-RECORD TO TRUE
026600         GO TO 2200-EXIT
026700     END-IF.
026800     SET WS-HOL-TAB-IDX UP BY 1.
026900     GO TO 2200-COMPARAR.
027000 2200-EXIT.
027100     EXIT.
027200*
027300* Long weekend: some holiday in the table falls on a Friday or a
027400* Monday, and the check-in date is within two days of it either
027500* way.  The day-count needs the Julian conversion since a plain
027600* CCYYMMDD subtraction does not give a day difference across a
027700* month boundary.
027800*
027900 2300-ES-PUENTE.
028000     SET CAL-NOT-LONG-WEEKEND OF SE-RECORD TO TRUE.
028100     IF WS-HOLIDAY-COUNT = ZERO
028200         GO TO 2300-EXIT
028300     END-IF.
028400     SET WS-HOL-TAB-IDX TO 1.
028500 2300-COMPARAR.
028600     IF WS-HOL-TAB-IDX > WS-HOLIDAY-COUNT
028700         GO TO 2300-EXIT
028800     END-IF.
028900     MOVE WS-HOL-DATE (WS-HOL-TAB-IDX) TO WS-HDATE-X.
029000     MOVE WS-HDATE-CCYY TO WS-JC-YEAR.
029100     MOVE WS-HDATE-MM TO WS-JC-MONTH.
029200     MOVE WS-HDATE-DD TO WS-JC-DAY.
029300     PERFORM 1410-CALCULAR-JULIANO THRU 1410-EXIT.
029400     MOVE WS-JC-JULIAN TO WS-JULIAN-HOLIDAY.
029500     COMPUTE WS-DOW-MOD-WORK = WS-JULIAN-HOLIDAY + 1.
029600     DIVIDE WS-DOW-MOD-WORK BY 7 GIVING WS-DOW-QUOTIENT
029700         REMAINDER WS-DOW-HOLIDAY.
029800     IF WS-DOW-HOLIDAY = 5 OR WS-DOW-HOLIDAY = 1
029900         COMPUTE WS-JULIAN-DIFF =
030000             WS-JULIAN-CHECKIN - WS-JULIAN-HOLIDAY
030100         IF WS-JULIAN-DIFF < 0
030200             COMPUTE WS-JULIAN-DIFF = ZERO - WS-JULIAN-DIFF
030300         END-IF
030400         IF WS-JULIAN-DIFF <= 2
030500             SET CAL-LONG-WEEKEND OF SE-RECORD TO TRUE
030600             GO TO 2300-EXIT
030700         END-IF
030800     END-IF.
030900     SET WS-HOL-TAB-IDX UP BY 1.
031000     GO TO 2300-COMPARAR.
031100 2300-EXIT.
031200     EXIT.
031300*
031400* Count of holidays landing anywhere inside the stay -- plain
031500* numeric CCYYMMDD comparison is safe here since it is chronology-
031600* preserving and no day-of-week test is involved.
031700*
031800 2400-FERIADOS-RELEVANTES.
031900     MOVE ZERO TO CAL-RELEVANT-HOLIDAY-COUNT OF SE-RECORD.
032000     IF WS-HOLIDAY-COUNT = ZERO
032100         GO TO 2400-EXIT
032200     END-IF.
032300     SET WS-HOL-TAB-IDX TO 1.
032400 2400-COMPARAR.
032500     IF WS-HOL-TAB-IDX > WS-HOLIDAY-COUNT
032600         GO TO 2400-EXIT
032700     END-IF.
032800     IF WS-HOL-DATE (WS-HOL-TAB-IDX) NOT < AP-CHECK-IN OF SE-RECORD
032900         AND WS-HOL-DATE (WS-HOL-TAB-IDX) NOT > AP-CHECK-OUT OF
033000             SE-RECORD
033100         ADD 1 TO CAL-RELEVANT-HOLIDAY-COUNT OF SE-RECORD
033200     END-IF.
033300     SET WS-HOL-TAB-IDX UP BY 1.
033400     GO TO 2400-COMPARAR.
033500 2400-EXIT.
033600     EXIT.
033700*
033800* Fliegel & Van Flandern integer Julian-day-number conversion,
033900* carried over unchanged from 1-SEASONALITY.
034000*
034100 1410-CALCULAR-JULIANO.
034200     COMPUTE WS-JC-ADJ = (WS-JC-MONTH - 14) / 12.
034300     COMPUTE WS-JC-T1-SUM = WS-JC-YEAR + 4800 + WS-JC-ADJ.
034400     COMPUTE WS-JC-T1-PROD = WS-JC-T1-SUM * 1461.
034500     COMPUTE WS-JC-TERM-1 = WS-JC-T1-PROD / 4.
034600     COMPUTE WS-JC-T2-SUM =
034700         WS-JC-MONTH - 2 - (WS-JC-ADJ * 12).
034800     COMPUTE WS-JC-T2-PROD = WS-JC-T2-SUM * 367.
034900     COMPUTE WS-JC-TERM-2 = WS-JC-T2-PROD / 12.
035000     COMPUTE WS-JC-T3-SUM = WS-JC-YEAR + 4900 + WS-JC-ADJ.
035100*    REQ-411 04/11/2003 JLM -- divide by 100 here, not 12.
035200     COMPUTE WS-JC-T3-DIV = WS-JC-T3-SUM / 100.
035300     COMPUTE WS-JC-T3-PROD = WS-JC-T3-DIV * 3.
035400     COMPUTE WS-JC-TERM-3 = WS-JC-T3-PROD / 4.
035500     COMPUTE WS-JC-JULIAN =
035600         WS-JC-DAY - 32075 + WS-JC-TERM-1 + WS-JC-TERM-2
035700             - WS-JC-TERM-3.
035800 1410-EXIT.
035900     EXIT.
036000*
036100 2000-LEER-REGISTRO.
036200     READ SEASONALITY-STAGE-IN
036300         AT END
036400             SET WS-EOF-YES TO TRUE
036500             GO TO 2000-EXIT
036600         NOT AT END
036700             ADD 1 TO WS-RECORDS-READ
036800     END-READ.
036900 2000-EXIT.
037000     EXIT.
037100*
037200 2500-ESCRIBIR-SALIDA.
037300     MOVE CORRESPONDING SE-RECORD TO CS-RECORD.
037400     WRITE CS-RECORD.
037500     ADD 1 TO WS-RECORDS-WRITTEN.
037600 2500-EXIT.
037700     EXIT.
037800*
037900 8000-TERMINAR-PROCESO.
038000     CLOSE SEASONALITY-STAGE-IN.
038100     CLOSE CALENDAR-STAGE-IN.
038200 8000-EXIT.
038300     EXIT.
038400*
038500 9999-FIN-PGM.
038600     STOP RUN.
