000100*****************************************************************
000200* Program:   4-BASELINE
000300* Author:    F.X. MARCHEIX
000400* Purpose:   Fourth stage of the surge-rating pipeline.  Loads the
000500*            city base-price table once at start of run, keeping
000600*            it in ascending city-name order so the per-record
000700*            lookup can use SEARCH ALL, then for each analysis
000800*            resolves the base price for the check-in city (case-
000900*            insensitive, defaulted to 100.00 when the city is not
001000*            carried) and applies the Friday and Saturday weekend
001100*            loading.  Note well: this weekend test is the pricing-
001200*            desk's own Fri/Sat rule and is NOT the same calendar
001300*            as CAL-IS-WEEKEND (Sat/Sun), which was set two stages
001400*            back in 2-CALENDAR.  This stage resolves
001500*            AP-BASELINE-PRICE-IN only -- the AP-CURRENT-AVG-PRICE
001600*            / AP-MARKET-PRICE-PRESENT fields are the requester's
001700*            own independent market reading and are carried through
001800*            untouched from ANALYSIS-REQUEST-IN (see REQ-447 below).
001900* Tectonics: cobc
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. 4-BASELINE.
002300 AUTHOR. F.X. MARCHEIX.
002400 INSTALLATION. RATE-DESK SYSTEMS GROUP.
002500 DATE-WRITTEN. 25/03/1990.
002600 DATE-COMPILED.
002700 SECURITY. UNCLASSIFIED - INTERNAL RATE DESK USE ONLY.
002800*****************************************************************
002900*    CHANGE LOG
003000*    ----------
003100*    25/03/1990  FXM  REQ-118  Original cut -- flat 100.00 base
003200*                               price for every city, no weekend
003300*                               loading.
003400*    14/02/1991  FXM  REQ-131  Added the per-city base price table
003500*                               (eight cities to start) after the
003600*                               yield desk complained Paris and
003700*                               London were being rated off the
003800*                               same floor as everywhere else.
003900*    22/05/1993  FXM  REQ-166  Added the Friday/Saturday weekend
004000*                               loading, 15 pct, rounded.
004100*    21/01/1999  FXM  Y2K-07   Day-of-week already comes in off
004200*                               the calendar stage as CS-CHECK-IN;
004300*                               reviewed, no windowing risk found.
004400*    09/04/2001  FXM  REQ-360  Reworked onto the shared
004500*                               ANALYSIS-PARAMETERS record; base
004600*                               price now travels forward as
004700*                               AP-CURRENT-AVG-PRICE's companion
004800*                               field for the rating engine to
004900*                               fall back on.
005000*    17/06/2003  JLM  REQ-402  Caller-supplied baseline
005100*                               (AP-BASELINE-PRICE-IN) now bypasses
005200*                               the table lookup entirely when
005300*                               present.
005400*    11/03/2005  MDR  REQ-447  Rating desk audit found
005500*                               4000-APLICAR-RECARGO folding the
005600*                               resolved baseline back into
005700*                               AP-CURRENT-AVG-PRICE and force-
005800*                               setting AP-MARKET-PRICE-OK -- the
005900*                               rating engine was comparing the
006000*                               baseline against itself and could
006100*                               never see a genuinely missing
006200*                               market reading.  Baseline
006300*                               resolution no longer touches
006400*                               AP-CURRENT-AVG-PRICE at all; the
006500*                               Fri/Sat loading now applies to the
006600*                               resolved baseline only, and only
006700*                               when the baseline was not already
006800*                               caller-supplied.  Added
006900*                               3500-VALIDAR-PRECIO-MERCADO to
007000*                               normalise a blank presence byte to
007100*                               missing without inventing a price.
007200*                               City lookup in 3000-BUSCAR-PRECIO-
007300*                               BASE converted from a hand-rolled
007400*                               scan to SEARCH ALL against
007500*                               WS-CITY-TABLE, now loaded and kept
007600*                               in ascending city-name order (see
007700*                               1000-CARGAR-CIUDADES); default
007800*                               table re-keyed alphabetically to
007900*                               match.
008000*****************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. RATE-DESK-3090.
008400 OBJECT-COMPUTER. RATE-DESK-3090.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT ANALYSIS-BASE-IN ASSIGN TO "ANALYSIS-BASE-IN"
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-FS-BASE.
009200     SELECT ANALYSIS-PARAMS-IN ASSIGN TO "ANALYSIS-PARAMS-IN"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WS-FS-PARAMS.
009500     SELECT CITY-BASELINE-IN ASSIGN TO "CITY-BASELINE-IN"
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-FS-CITY.
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  ANALYSIS-BASE-IN
010100     LABEL RECORDS ARE STANDARD.
010200     COPY SURGPRM REPLACING ==AP-ANALYSIS-PARAMETERS== BY
010300                              ==AB-RECORD==.
010400 FD  ANALYSIS-PARAMS-IN
010500     LABEL RECORDS ARE STANDARD.
010600     COPY SURGPRM REPLACING ==AP-ANALYSIS-PARAMETERS== BY
010700                              ==PI-RECORD==.
010800 FD  CITY-BASELINE-IN
010900     LABEL RECORDS ARE STANDARD.
011000     COPY SURGBASE REPLACING ==CB-VILLE-BASE== BY ==CI-RECORD==.
011100 WORKING-STORAGE SECTION.
011200 01  WS-FILE-STATUSES.
011300     05  WS-FS-BASE                PIC X(02).
011400         88  WS-FS-BASE-OK             VALUE '00'.
011500     05  WS-FS-PARAMS              PIC X(02).
011600         88  WS-FS-PARAMS-OK           VALUE '00'.
011700     05  WS-FS-CITY                PIC X(02).
011800         88  WS-FS-CITY-OK             VALUE '00'.
011900     05  FILLER                    PIC X(04).
012000 01  WS-SWITCHES.
012100     05  WS-EOF-FLAG               PIC X(01).
012200         88  WS-EOF-YES                VALUE 'Y'.
012300         88  WS-EOF-NO                 VALUE 'N'.
012400     05  WS-CITY-EOF-FLAG          PIC X(01).
012500         88  WS-CITY-EOF-YES           VALUE 'Y'.
012600         88  WS-CITY-EOF-NO            VALUE 'N'.
012700     05  WS-CITY-FOUND-FLAG        PIC X(01).
012800         88  WS-CITY-FOUND             VALUE 'Y'.
012900         88  WS-CITY-NOT-FOUND         VALUE 'N'.
013000     05  WS-WEEKEND-RATE-FLAG      PIC X(01).
013100         88  WS-WEEKEND-RATE-YES       VALUE 'Y'.
013200         88  WS-WEEKEND-RATE-NO        VALUE 'N'.
013300     05  FILLER                    PIC X(08).
013400 01  WS-COUNTERS.
013500     05  WS-RECORDS-READ           PIC 9(07) COMP.
013600     05  WS-RECORDS-WRITTEN        PIC 9(07) COMP.
013700     05  WS-CITY-COUNT             PIC 9(03) COMP.
013800     05  FILLER                    PIC X(04).
013900 77  WS-CITY-TABLE-MAX-VALUE       PIC 9(03) COMP VALUE 50.
014000 77  WS-CITY-SCAN-IX               PIC 9(03) COMP.
014100 01  WS-CITY-TABLE.
014200     05  WS-CITY-ENTRY OCCURS 50 TIMES
014300             ASCENDING KEY IS WS-CITY-NAME
014400             INDEXED BY WS-CITY-IX.
014500         10  WS-CITY-NAME              PIC X(20).
014600         10  WS-CITY-PRICE             PIC 9(05)V9(02).
014700*
014800* Default fallback table -- kept alphabetical by city so it can
014900* load straight into the sorted WS-CITY-TABLE without a pass
015000* through 1010-INSERTAR-CIUDAD.  REQ-131's original eight cities,
015100* unchanged, just re-ordered for REQ-447.
015200*
015300 01  WS-DEFAULT-BASE-VALUES.
015400     05  FILLER                    PIC X(20) VALUE 'amsterdam'.
015500     05  FILLER                    PIC 9(05)V99 VALUE 12000.
015600     05  FILLER                    PIC X(20) VALUE 'barcelona'.
015700     05  FILLER                    PIC 9(05)V99 VALUE 10500.
015800     05  FILLER                    PIC X(20) VALUE 'berlin'.
015900     05  FILLER                    PIC 9(05)V99 VALUE 09500.
016000     05  FILLER                    PIC X(20) VALUE 'london'.
016100     05  FILLER                    PIC 9(05)V99 VALUE 14500.
016200     05  FILLER                    PIC X(20) VALUE 'new york'.
016300     05  FILLER                    PIC 9(05)V99 VALUE 18000.
016400     05  FILLER                    PIC X(20) VALUE 'paris'.
016500     05  FILLER                    PIC 9(05)V99 VALUE 13000.
016600     05  FILLER                    PIC X(20) VALUE 'rome'.
016700     05  FILLER                    PIC 9(05)V99 VALUE 10000.
016800     05  FILLER                    PIC X(20) VALUE 'tokyo'.
016900     05  FILLER                    PIC 9(05)V99 VALUE 11000.
017000 01  WS-DEFAULT-BASE-REDEF REDEFINES WS-DEFAULT-BASE-VALUES.
017100     05  WS-DEFAULT-ENTRY OCCURS 8 TIMES.
017200         10  WS-DEFAULT-CITY           PIC X(20).
017300         10  WS-DEFAULT-PRICE          PIC 9(05)V99.
017400 01  WS-MISC-AREAS.
017500     05  WS-CITY-UC                PIC X(20).
017600     05  WS-BASE-PRICE-FOUND       PIC 9(05)V9(02).
017700     05  WS-DEFAULT-BASE-PRICE     PIC 9(05)V9(02) VALUE 100.00.
017800     05  FILLER                    PIC X(08).
017900 01  WS-BASE-PRICE-PARTS REDEFINES WS-BASE-PRICE-FOUND.
018000     05  WS-BASE-PRICE-WHOLE       PIC 9(05).
018100     05  WS-BASE-PRICE-CENTS       PIC 99.
018200 01  WS-DATE-IN-VIEW               PIC 9(08).
018300 01  WS-DATE-IN-PARTS REDEFINES WS-DATE-IN-VIEW.
018400     05  WS-DI-CCYY                PIC 9(04).
018500     05  WS-DI-MM                  PIC 9(02).
018600     05  WS-DI-DD                  PIC 9(02).
018700*
018800* Fliegel and Van Flandern integer Julian day number, carried
018900* over unchanged from 1-SEASONALITY and 2-CALENDAR -- each
019000* division has to land in its own COMP field because COMPUTE
019100* only truncates once, at the final assignment, and this
019200* algorithm depends on truncating after every division.
019300*
019400 01  WS-JULIAN-CALC.
019500     05  WS-JC-YEAR                PIC S9(09) COMP.
019600     05  WS-JC-MONTH               PIC S9(09) COMP.
019700     05  WS-JC-DAY                 PIC S9(09) COMP.
019800     05  WS-JC-ADJ                 PIC S9(09) COMP.
019900     05  WS-JC-T1-SUM              PIC S9(09) COMP.
020000     05  WS-JC-T1-PROD             PIC S9(09) COMP.
020100     05  WS-JC-TERM-1              PIC S9(09) COMP.
020200     05  WS-JC-T2-SUM              PIC S9(09) COMP.
020300     05  WS-JC-T2-PROD             PIC S9(09) COMP.
020400     05  WS-JC-TERM-2              PIC S9(09) COMP.
020500     05  WS-JC-T3-SUM              PIC S9(09) COMP.
020600     05  WS-JC-T3-DIV              PIC S9(09) COMP.
020700     05  WS-JC-T3-PROD             PIC S9(09) COMP.
020800     05  WS-JC-TERM-3              PIC S9(09) COMP.
020900     05  WS-JC-JULIAN              PIC S9(09) COMP.
021000     05  FILLER                    PIC X(08).
021100 01  WS-DOW-WORK.
021200     05  WS-JULIAN-CHECKIN         PIC S9(09) COMP.
021300     05  WS-DOW-CHECKIN            PIC 9(01) COMP.
021400     05  WS-DOW-MOD-WORK           PIC S9(09) COMP.
021500     05  WS-DOW-QUOTIENT           PIC S9(09) COMP.
021600     05  FILLER                    PIC X(08).
021700 PROCEDURE DIVISION.
021800 0000-MAIN-DRIVER.
021900     PERFORM 0100-INICIAR-PROCESO.
022000     PERFORM 0200-PROCESAR-REGISTROS UNTIL WS-EOF-YES.
022100     PERFORM 8000-TERMINAR-PROCESO.
022200     GO TO 9999-FIN-PGM.
022300*
022400 0100-INICIAR-PROCESO.
022500     OPEN INPUT ANALYSIS-BASE-IN.
022600     OPEN OUTPUT ANALYSIS-PARAMS-IN.
022700     OPEN INPUT CITY-BASELINE-IN.
022800     MOVE 'N' TO WS-EOF-FLAG.
022900     MOVE 'N' TO WS-CITY-EOF-FLAG.
023000     MOVE ZERO TO WS-RECORDS-READ.
023100     MOVE ZERO TO WS-RECORDS-WRITTEN.
023200     MOVE ZERO TO WS-CITY-COUNT.
023300     PERFORM 1000-CARGAR-CIUDADES THRU 1000-EXIT.
023400     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
023500 0100-EXIT.
023600     EXIT.
023700*
023800* One-time load of the city base-price table off CITY-BASELINE-IN,
023900* inserted one at a time in ascending city-name order (REQ-447) so
024000* 3000-BUSCAR-PRECIO-BASE can use SEARCH ALL.  If the feed comes
024100* up short (file missing or empty) the desk's own eight-city
024200* fallback table is used in its place -- that table is kept
024300* pre-sorted, so it loads straight across with no insertion pass.
024400*
024500 1000-CARGAR-CIUDADES.
024600     IF WS-CITY-EOF-YES
024700         GO TO 1000-EXIT
024800     END-IF.
024900 1000-LEER-CIUDAD.
025000     READ CITY-BASELINE-IN
025100         AT END
025200             SET WS-CITY-EOF-YES TO TRUE
025300             GO TO 1000-EXIT
025400         NOT AT END
025500             CONTINUE
025600     END-READ.
025700     IF WS-CITY-COUNT < WS-CITY-TABLE-MAX-VALUE
025800         MOVE CB-CITY OF CI-RECORD TO WS-CITY-UC
025900         INSPECT WS-CITY-UC
026000             CONVERTING
026100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026200             TO 'abcdefghijklmnopqrstuvwxyz'
026300         PERFORM 1010-INSERTAR-CIUDAD THRU 1010-EXIT
026400     END-IF.
026500     GO TO 1000-LEER-CIUDAD.
026600 1000-EXIT.
026700     IF WS-CITY-COUNT = ZERO
026800         MOVE 8 TO WS-CITY-COUNT
026900         SET WS-CITY-IX TO 1
027000         PERFORM 1050-CARGAR-DEFECTO THRU 1050-EXIT
027100             UNTIL WS-CITY-IX > 8
027200     END-IF.
027300     EXIT.
027400*
027500* Inserts one lower-cased city (in WS-CITY-UC, price still sitting
027600* on CI-RECORD) into WS-CITY-TABLE at the position that keeps
027700* WS-CITY-NAME ascending, sliding the tail of the table up one
027800* slot at a time to make room.  WS-CITY-SCAN-IX is a plain COMP
027900* item, not the search index WS-CITY-IX, because it has to walk
028000* past the end of the current occupied range while it hunts for
028100* the insertion point.
028200*
028300 1010-INSERTAR-CIUDAD.
028400     MOVE WS-CITY-COUNT TO WS-CITY-SCAN-IX.
028500     ADD 1 TO WS-CITY-COUNT.
028600 1010-DESPLAZAR.
028700     IF WS-CITY-SCAN-IX = ZERO
028800         GO TO 1010-COLOCAR
028900     END-IF.
029000     SET WS-CITY-IX TO WS-CITY-SCAN-IX.
029100     IF NOT (WS-CITY-NAME (WS-CITY-IX) > WS-CITY-UC)
029200         GO TO 1010-COLOCAR
029300     END-IF.
029400     SET WS-CITY-IX UP BY 1.
029500     MOVE WS-CITY-ENTRY (WS-CITY-SCAN-IX) TO WS-CITY-ENTRY (WS-CITY-IX).
029600     SUBTRACT 1 FROM WS-CITY-SCAN-IX.
029700     GO TO 1010-DESPLAZAR.
029800 1010-COLOCAR.
029900     SET WS-CITY-IX TO WS-CITY-SCAN-IX.
030000     SET WS-CITY-IX UP BY 1.
030100     MOVE WS-CITY-UC TO WS-CITY-NAME (WS-CITY-IX).
030200     MOVE CB-BASE-PRICE OF CI-RECORD TO WS-CITY-PRICE (WS-CITY-IX).
030300 1010-EXIT.
030400     EXIT.
030500*
030600 1050-CARGAR-DEFECTO.
030700     MOVE WS-DEFAULT-CITY (WS-CITY-IX) TO WS-CITY-NAME (WS-CITY-IX).
030800     MOVE WS-DEFAULT-PRICE (WS-CITY-IX)
030900         TO WS-CITY-PRICE (WS-CITY-IX).
031000     SET WS-CITY-IX UP BY 1.
031100 1050-EXIT.
031200     EXIT.
031300*
031400 0200-PROCESAR-REGISTROS.
031500     PERFORM 3500-VALIDAR-PRECIO-MERCADO THRU 3500-EXIT.
031600     PERFORM 3000-BUSCAR-PRECIO-BASE THRU 3000-EXIT.
031700     PERFORM 4000-APLICAR-RECARGO THRU 4000-EXIT.
031800     PERFORM 2500-ESCRIBIR-SALIDA THRU 2500-EXIT.
031900     PERFORM 2000-LEER-REGISTRO THRU 2000-EXIT.
032000 0200-EXIT.
032100     EXIT.
032200*
032300* REQ-447.  The current market average price is the requester's
032400* own reading, not this program's business to supply -- all this
032500* paragraph does is make sure AP-MARKET-PRICE-PRESENT is sitting
032600* in a state 5-SURGE's own MISSING_MARKET_DATA test can read.  A
032700* blank byte (an old feed that predates REQ-402, or a hand-typed
032800* test file) is normalised to missing; a byte that already reads
032900* 'Y' or 'N' is left exactly as the caller sent it.
033000*
033100 3500-VALIDAR-PRECIO-MERCADO.
033200     IF AP-MARKET-PRICE-OK OF AB-RECORD
033300         GO TO 3500-EXIT
033400     END-IF.
033500     IF AP-MARKET-PRICE-MISSING OF AB-RECORD
033600         GO TO 3500-EXIT
033700     END-IF.
033800     SET AP-MARKET-PRICE-MISSING OF AB-RECORD TO TRUE.
033900 3500-EXIT.
034000     EXIT.
034100*
034200* Resolves the base price for this analysis: caller-supplied
034300* value wins outright (REQ-402); otherwise a case-insensitive
034400* SEARCH ALL of the city table (REQ-447 -- was a hand-rolled
034500* linear scan), defaulted to 100.00 when the city is not carried.
034600*
034700 3000-BUSCAR-PRECIO-BASE.
034800     IF AP-BASELINE-IS-SUPPLIED OF AB-RECORD
034900         MOVE AP-BASELINE-PRICE-IN OF AB-RECORD
035000             TO WS-BASE-PRICE-FOUND
035100         GO TO 3000-EXIT
035200     END-IF.
035300     MOVE AP-CITY OF AB-RECORD TO WS-CITY-UC.
035400     INSPECT WS-CITY-UC
035500         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035600         TO 'abcdefghijklmnopqrstuvwxyz'.
035700     SET WS-CITY-NOT-FOUND TO TRUE.
035800     IF WS-CITY-COUNT = ZERO
035900         MOVE WS-DEFAULT-BASE-PRICE TO WS-BASE-PRICE-FOUND
036000         GO TO 3000-EXIT
036100     END-IF.
036200     SET WS-CITY-IX TO 1.
036300     SEARCH ALL WS-CITY-ENTRY
036400         AT END
036500             GO TO 3000-FIJAR
036600         WHEN WS-CITY-NAME (WS-CITY-IX) = WS-CITY-UC
036700             SET WS-CITY-FOUND TO TRUE
036800             MOVE WS-CITY-PRICE (WS-CITY-IX) TO WS-BASE-PRICE-FOUND
036900     END-SEARCH.
037000 3000-FIJAR.
037100     IF WS-CITY-NOT-FOUND
037200         MOVE WS-DEFAULT-BASE-PRICE TO WS-BASE-PRICE-FOUND
037300     END-IF.
037400 3000-EXIT.
037500     EXIT.
037600*
037700* Friday/Saturday weekend loading, 15 pct, rounded, applied to the
037800* resolved base price ONLY -- never to AP-CURRENT-AVG-PRICE, which
037900* is the requester's own market reading and none of this
038000* paragraph's business (REQ-447).  When the baseline was already
038100* caller-supplied (REQ-402), 3000-BUSCAR-PRECIO-BASE has already
038200* moved it into WS-BASE-PRICE-FOUND untouched and this paragraph
038300* skips the loading outright, on the reasoning that a supplied
038400* baseline is a stated fact, not an estimate to load up further.
038500*
038600 4000-APLICAR-RECARGO.
038700     IF AP-BASELINE-IS-SUPPLIED OF AB-RECORD
038800         GO TO 4000-EXIT
038900     END-IF.
039000     SET WS-WEEKEND-RATE-NO TO TRUE.
039100     PERFORM 4100-ES-VIERNES-O-SABADO THRU 4100-EXIT.
039200     IF WS-WEEKEND-RATE-YES
039300         COMPUTE WS-BASE-PRICE-FOUND ROUNDED =
039400             WS-BASE-PRICE-FOUND * 1.15
039500     END-IF.
039600     SET AP-BASELINE-IS-SUPPLIED OF AB-RECORD TO TRUE.
039700 4000-EXIT.
039800     MOVE WS-BASE-PRICE-FOUND TO AP-BASELINE-PRICE-IN OF AB-RECORD.
039900     DISPLAY 'BASELINE FOR ' AP-CITY OF AB-RECORD ' IS '
040000         WS-BASE-PRICE-WHOLE '.' WS-BASE-PRICE-CENTS.
040100     EXIT.
040200*
040300* Friday/Saturday test.  CAL-IS-WEEKEND cannot be reused here --
040400* that flag is Sat/Sun, the calendar-factors definition of
040500* weekend, not the pricing desk's own Fri/Sat loading day set --
040600* so the check-in day of week is re-derived off AP-CHECK-IN the
040700* same way 2-CALENDAR works out its own, and tested for the two
040800* days that matter to the rate.
040900*
041000 4100-ES-VIERNES-O-SABADO.
041100     MOVE AP-CHECK-IN OF AB-RECORD TO WS-DATE-IN-VIEW.
041200     MOVE WS-DI-CCYY TO WS-JC-YEAR.
041300     MOVE WS-DI-MM TO WS-JC-MONTH.
041400     MOVE WS-DI-DD TO WS-JC-DAY.
041500     PERFORM 4200-CALCULAR-JULIANO THRU 4200-EXIT.
041600     MOVE WS-JC-JULIAN TO WS-JULIAN-CHECKIN.
041700     COMPUTE WS-DOW-MOD-WORK = WS-JULIAN-CHECKIN + 1.
041800     DIVIDE WS-DOW-MOD-WORK BY 7
041900         GIVING WS-DOW-QUOTIENT REMAINDER WS-DOW-CHECKIN.
042000     IF WS-DOW-CHECKIN = 5 OR WS-DOW-CHECKIN = 6
042100         SET WS-WEEKEND-RATE-YES TO TRUE
042200     END-IF.
042300 4100-EXIT.
042400     EXIT.
042500*
042600* dow = 0 Sunday ... 6 Saturday, so Friday is 5 and Saturday is 6.
042700*
042800 4200-CALCULAR-JULIANO.
042900     COMPUTE WS-JC-ADJ =
043000         (14 - WS-JC-MONTH) / 12.
043100     COMPUTE WS-JC-T1-SUM = WS-JC-YEAR + 4800 - WS-JC-ADJ.
043200     COMPUTE WS-JC-T1-PROD = 1461 * WS-JC-T1-SUM.
043300     COMPUTE WS-JC-TERM-1 = WS-JC-T1-PROD / 4.
043400     COMPUTE WS-JC-T2-SUM =
043500         WS-JC-MONTH + (12 * WS-JC-ADJ) - 2.
043600     COMPUTE WS-JC-T2-PROD = 367 * WS-JC-T2-SUM.
043700     COMPUTE WS-JC-TERM-2 = WS-JC-T2-PROD / 12.
043800     COMPUTE WS-JC-T3-SUM = WS-JC-YEAR + 4900 - WS-JC-ADJ.
043900     COMPUTE WS-JC-T3-DIV = WS-JC-T3-SUM / 100.
044000     COMPUTE WS-JC-T3-PROD = 3 * WS-JC-T3-DIV.
044100     COMPUTE WS-JC-TERM-3 = WS-JC-T3-PROD / 4.
044200     COMPUTE WS-JC-JULIAN =
044300         WS-JC-TERM-1 + WS-JC-TERM-2 - WS-JC-TERM-3
044400         + WS-JC-DAY - 32075.
044500 4200-EXIT.
044600     EXIT.
044700*
044800 2000-LEER-REGISTRO.
044900     READ ANALYSIS-BASE-IN
045000         AT END
045100             SET WS-EOF-YES TO TRUE
045200             GO TO 2000-EXIT
045300         NOT AT END
045400             ADD 1 TO WS-RECORDS-READ
045500     END-READ.
045600 2000-EXIT.
045700     EXIT.
045800*
045900 2500-ESCRIBIR-SALIDA.
046000     MOVE CORRESPONDING AB-RECORD TO PI-RECORD.
046100     WRITE PI-RECORD.
046200     ADD 1 TO WS-RECORDS-WRITTEN.
046300 2500-EXIT.
046400     EXIT.
046500*
046600 8000-TERMINAR-PROCESO.
046700     CLOSE ANALYSIS-BASE-IN.
046800     CLOSE ANALYSIS-PARAMS-IN.
046900     CLOSE CITY-BASELINE-IN.
047000 8000-EXIT.
047100     EXIT.
047200*
047300 9999-FIN-PGM.
047400     STOP RUN.
