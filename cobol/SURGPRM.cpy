000100*****************************************************************
000200* Copybook:  SURGPRM
000300* Author:    K. ROPITAL
000400* Purpose:   Master layout of one ANALYSIS-PARAMETERS record --
000500*            the assembled city/stay bundle that flows through
000600*            1-SEASONALITY, 2-CALENDAR, 3-PARAMETERS and
000700*            4-BASELINE, each stage filling in one more block,
000800*            until 5-SURGE reads the finished record as the sole
000900*            input to a surge rating.  Carries the request
001000*            fields, the event list, the derived seasonality,
001100*            calendar and demand blocks, and the market-data /
001200*            baseline-override fields the rating engine
001300*            validates before it will compute anything.
001400* Tectonics: cobc
001500*****************************************************************
001600*    CHANGE LOG
001700*    ----------
001800*    03/11/1989  KR   REQ-114  Original cut -- city, dates,
001900*                               nights and the event table only.
002000*    21/01/1999  KR   Y2K-07   AP-CHECK-IN / AP-CHECK-OUT widened
002100*                               to 9(08) CCYYMMDD; were 9(06) YYMMDD.
002200*    09/04/2001  FXM  REQ-360  Added AP-SEASONALITY, AP-CALENDAR
002300*                               and AP-DEMAND blocks so the rating
002400*                               step no longer has to recompute
002500*                               them from raw events.
002600*    17/06/2003  JLM  REQ-402  Added the AP-METADATA-MARKER and
002700*                               AP-MARKET-DATA group so 5-SURGE can
002800*                               validate the record was actually
002900*                               produced by the parameter-build
003000*                               chain, and carry a caller-supplied
003100*                               baseline override without a
003200*                               separate file.
003300*****************************************************************
003400 01  AP-ANALYSIS-PARAMETERS.
003500     05  AP-CITY                  PIC X(30).
003600     05  AP-COUNTRY-CODE          PIC X(02).
003700     05  AP-CHECK-IN              PIC 9(08).
003800     05  AP-CHECK-OUT             PIC 9(08).
003900     05  AP-NIGHTS                PIC 9(03).
004000     05  AP-RADIUS-KM             PIC 9(03).
004100     05  AP-METADATA-MARKER       PIC X(01).
004200         88  AP-FROM-PARAM-TOOL       VALUE 'Y'.
004300         88  AP-NOT-FROM-PARAM-TOOL   VALUE 'N'.
004400     05  AP-MARKET-DATA.
004500         10  AP-MARKET-PRICE-PRESENT  PIC X(01).
004600             88  AP-MARKET-PRICE-OK       VALUE 'Y'.
004700             88  AP-MARKET-PRICE-MISSING  VALUE 'N'.
004800         10  AP-CURRENT-AVG-PRICE     PIC 9(05)V9(02).
004900         10  AP-BASELINE-SUPPLIED     PIC X(01).
005000             88  AP-BASELINE-IS-SUPPLIED  VALUE 'Y'.
005100             88  AP-BASELINE-NOT-SUPPLIED VALUE 'N'.
005200         10  AP-BASELINE-PRICE-IN     PIC 9(05)V9(02).
005300     05  AP-EVENT-COUNT           PIC 9(02).
005400     05  AP-EVENTS OCCURS 20 TIMES
005500             INDEXED BY AP-EVENT-IDX.
005600         10  EV-EVENT-ID              PIC X(20).
005700         10  EV-EVENT-NAME            PIC X(60).
005800         10  EV-IMPACT-LEVEL          PIC X(08).
005900             88  EV-IMPACT-CRITICAL       VALUE 'critical'.
006000             88  EV-IMPACT-HIGH           VALUE 'high'.
006100             88  EV-IMPACT-MEDIUM         VALUE 'medium'.
006200             88  EV-IMPACT-LOW            VALUE 'low'.
006300         10  EV-EXPECTED-VISITORS     PIC 9(07).
006400         10  EV-DISTANCE-KM           PIC 9(03)V9(01).
006500         10  FILLER                   PIC X(05).
006600     05  AP-SEASONALITY.
006700         10  SEAS-SEASON              PIC X(08).
006800             88  SEAS-WINTER              VALUE 'winter'.
006900             88  SEAS-SPRING              VALUE 'spring'.
007000             88  SEAS-SUMMER              VALUE 'summer'.
007100             88  SEAS-AUTUMN              VALUE 'autumn'.
007200         10  SEAS-IS-PEAK             PIC X(01).
007300             88  SEAS-PEAK                VALUE 'Y'.
007400             88  SEAS-NOT-PEAK            VALUE 'N'.
007500         10  SEAS-TOURISM-LEVEL       PIC X(09).
007600         10  SEAS-TYPICAL-OCCUPANCY   PIC 9(01)V9(02).
007700     05  AP-CALENDAR.
007800         10  CAL-IS-WEEKEND           PIC X(01).
007900             88  CAL-WEEKEND              VALUE 'Y'.
008000             88  CAL-NOT-WEEKEND          VALUE 'N'.
008100         10  CAL-IS-HOLIDAY           PIC X(01).
008200             88  CAL-HOLIDAY              VALUE 'Y'.
008300             88  CAL-NOT-HOLIDAY          VALUE 'N'.
008400         10  CAL-IS-LONG-WEEKEND      PIC X(01).
008500             88  CAL-LONG-WEEKEND         VALUE 'Y'.
008600             88  CAL-NOT-LONG-WEEKEND     VALUE 'N'.
008700         10  CAL-RELEVANT-HOLIDAY-COUNT PIC 9(03).
008800     05  AP-DEMAND.
008900         10  DEM-MAJOR-EVENTS-COUNT   PIC 9(03).
009000         10  DEM-TOTAL-VISITORS       PIC 9(07).
009100         10  DEM-EVENT-IMPACT-SCORE   PIC 9(02)V9(02).
009200         10  DEM-OVERALL-DEMAND-LEVEL PIC X(09).
009300     05  FILLER                   PIC X(10).
